000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          SALRPT01.
000120 AUTHOR.              ASHLEY LINDQUIST.
000130 INSTALLATION.        LINDQUIST DIVISION - DATA PROCESSING.
000140 DATE-WRITTEN.        09/21/98.
000150 DATE-COMPILED.
000160 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000170
000180***************************************************************
000190* SALRPT01 - SALES PERFORMANCE ANALYSIS - INSIGHTS GENERATOR. *
000200* STEP 4 (FINAL) OF THE SALES PERFORMANCE NIGHTLY JOB STREAM. *
000210* READS THE ANALYSIS EXTRACT FILE WRITTEN BY SALANL01, CARRIES*
000220* THE SCALAR KPI ROW AND THE TOP ROW OF EACH DIMENSION TABLE  *
000230* INTO WORKING STORAGE, THEN FORMATS THE EIGHTY-COLUMN TEXT   *
000240* INSIGHTS REPORT - EXECUTIVE SUMMARY, SIX KEY FINDINGS, FIVE *
000250* STRATEGIC RECOMMENDATIONS, AND A METRICS SUMMARY.  PRINTS   *
000260* THE JOB STREAM COMPLETION BANNER TO THE JOB LOG ON EXIT.    *
000270*                                                              *
000280* CHANGE LOG                                                   *
000290* ---------------------------------------------------------   *
000300* 09/21/98  AL     ORIGINAL PROGRAM FOR SALES PERF PROJECT.   *
000310* 11/02/98  AL     ADDED SIX KEY-INSIGHTS SECTION.            *
000320* 12/14/98  DW     ADDED STRATEGIC RECOMMENDATIONS SECTION.   *
000330* 02/03/99  AL     Y2K - SEASONAL TREND KEYS WIDENED TO 4 POS.*
000340* 03/22/99  AL     ADDED PERFORMANCE METRICS SUMMARY.         *
000350* 05/18/00  SK     ADDED JOB-STREAM COMPLETION BANNER.        *
000360* 09/13/01  SK     ADDED BEST/WORST MONTH SCAN (REQ 211).     *
000370* 05/20/04  AL     RENUMBERED PARAGRAPHS PER SHOP STANDARD.   *
000380* 11/08/07  SK     MINOR - WIDENED CATEGORY NAME FIELD.       *
000390* 07/14/11  DW     THE SIX KEY-INSIGHTS FINDINGS NAMED THE TOP *
000400*                  ROW BUT NEVER PRINTED ITS FIGURES - ADDED   *
000410*                  REVENUE, SHARE, AND COUNT METRIC LINES TO   *
000420*                  EACH FINDING FROM THE VALUES ALREADY BEING  *
000430*                  CAPTURED OFF THE EXTRACT (REQ 241).         *
000440***************************************************************
000450
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540
000550     SELECT ANALYSIS-EXTRACT-FILE
000560             ASSIGN TO SALEXTR
000570             ORGANIZATION IS LINE SEQUENTIAL.
000580
000590     SELECT INSIGHTS-REPORT-FILE
000600             ASSIGN TO INSRPT
000610             ORGANIZATION IS LINE SEQUENTIAL.
000620
000630     SELECT PRTOUT
000640             ASSIGN TO JOBLOG
000650             ORGANIZATION IS RECORD SEQUENTIAL.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690
000700 FD  ANALYSIS-EXTRACT-FILE
000710     LABEL RECORD IS STANDARD
000720     RECORD CONTAINS 120 CHARACTERS
000730     DATA RECORD IS EX-REC.
000740
000750 COPY SALEXT1.
000760
000770 FD  INSIGHTS-REPORT-FILE
000780     LABEL RECORD IS STANDARD
000790     RECORD CONTAINS 80 CHARACTERS
000800     DATA RECORD IS RPT-REC.
000810
000820 01  RPT-REC                     PIC X(80).
000830
000840 FD  PRTOUT
000850     LABEL RECORD IS OMITTED
000860     RECORD CONTAINS 132 CHARACTERS
000870     LINAGE IS 60 WITH FOOTING AT 55
000880     DATA RECORD IS PRTLINE.
000890
000900 01  PRTLINE                     PIC X(132).
000910
000920* REDEFINES #1 - HALF-LINE TRACE VIEW OF THE JOB LOG RECORD,
000930* USED ONLY WHEN UPSI-0 IS SET ON AT THE OPERATOR CONSOLE.
000940 01  PRTLINE-TRACE REDEFINES PRTLINE.
000950     05  PRTLINE-TR-1            PIC X(66).
000960     05  PRTLINE-TR-2            PIC X(66).
000970
000980 WORKING-STORAGE SECTION.
000990 01  WORK-AREA.
001000     05  C-PCTR                  PIC 99      COMP VALUE ZERO.
001010     05  MORE-RECS               PIC XXX     VALUE "YES".
001020
001030 01  I-DATE.
001040     05  I-YEAR                  PIC 9(4).
001050     05  I-MONTH                 PIC 99.
001060     05  I-DAY                   PIC 99.
001070
001080* REDEFINES #2 - ALTERNATE SUBSCRIPTED VIEW OF I-DATE, USED
001090* ONLY TO WALK THE THREE COMPONENTS WHEN TRACING THE DATE.
001100 01  I-DATE-PARTS REDEFINES I-DATE.
001110     05  I-DATE-FLD              PIC 9(04).
001120     05  I-DATE-REST OCCURS 2 TIMES PIC 99.
001130
001140* KPI ROW CAPTURED FROM THE SINGLE 'KP' EXTRACT RECORD.
001150 01  KPI-CAPTURE.
001160     05  W-KPI-REVENUE           PIC 9(11)V99            VALUE ZERO.
001170     05  W-KPI-ORDERS            PIC 9(07)   COMP VALUE ZERO.
001180     05  W-KPI-AOV               PIC 9(07)V99            VALUE ZERO.
001190     05  W-KPI-QTY               PIC 9(09)   COMP VALUE ZERO.
001200     05  W-KPI-AVG-QTY           PIC 9(03)V99            VALUE ZERO.
001210     05  W-KPI-DISCOUNT          PIC 9(09)V99            VALUE ZERO.
001220     05  W-KPI-DISC-RATE         PIC 9(03)V99            VALUE ZERO.
001230     05  W-KPI-CUSTOMERS         PIC 9(07)   COMP VALUE ZERO.
001240     05  W-KPI-PRODUCTS          PIC 9(05)   COMP VALUE ZERO.
001250     05  W-KPI-CATEGORIES        PIC 9(03)   COMP VALUE ZERO.
001260
001270* TOP CATEGORY, AND THE NEXT TWO, CAPTURED IN ARRIVAL ORDER -
001280* SALANL01 HAS ALREADY RANKED THE 'CA' ROWS REVENUE-DESCENDING.
001290 01  CATEGORY-CAPTURE.
001300     05  W-CAT-COUNT             PIC 9(03)   COMP VALUE ZERO.
001310     05  W-CAT-1-NAME            PIC X(16)               VALUE SPACES.
001320     05  W-CAT-1-REV             PIC 9(11)V99            VALUE ZERO.
001330     05  W-CAT-1-SHARE           PIC 9(03)V99            VALUE ZERO.
001340     05  W-CAT-1-ORDERS          PIC 9(07)   COMP VALUE ZERO.
001350     05  W-CAT-2-NAME            PIC X(16)               VALUE SPACES.
001360     05  W-CAT-3-NAME            PIC X(16)               VALUE SPACES.
001370
001380 01  REGION-CAPTURE.
001390     05  W-REG-COUNT             PIC 9(03)   COMP VALUE ZERO.
001400     05  W-REG-1-NAME            PIC X(13)               VALUE SPACES.
001410     05  W-REG-1-REV             PIC 9(11)V99            VALUE ZERO.
001420     05  W-REG-1-SHARE           PIC 9(03)V99            VALUE ZERO.
001430
001440 01  PAYMENT-CAPTURE.
001450     05  W-PAY-COUNT             PIC 9(03)   COMP VALUE ZERO.
001460     05  W-PAY-1-NAME            PIC X(16)               VALUE SPACES.
001470     05  W-PAY-1-USAGE           PIC 9(03)V99            VALUE ZERO.
001480
001490 01  PRODUCT-CAPTURE.
001500     05  W-PROD-COUNT            PIC 9(04)   COMP VALUE ZERO.
001510     05  W-PROD-1-NAME           PIC X(20)               VALUE SPACES.
001520     05  W-PROD-1-REV            PIC 9(11)V99            VALUE ZERO.
001530     05  W-PROD-1-ORDERS         PIC 9(07)   COMP VALUE ZERO.
001540
001550 01  DEMO-CAPTURE.
001560     05  W-DEMO-COUNT            PIC 9(03)   COMP VALUE ZERO.
001570     05  W-DEMO-1-NAME           PIC X(7)                VALUE SPACES.
001580     05  W-DEMO-1-REV            PIC 9(11)V99            VALUE ZERO.
001590     05  W-DEMO-1-CUST           PIC 9(07)   COMP VALUE ZERO.
001600     05  W-DEMO-1-AOV            PIC 9(05)V99            VALUE ZERO.
001610
001620* BEST/WORST MONTH ARE NOT SIMPLY FIRST/LAST - THE 'TM' ROWS
001630* ARRIVE SORTED ASCENDING BY PERIOD, NOT BY REVENUE, SO EVERY
001640* ROW IS COMPARED AGAINST THE RUNNING HIGH AND LOW (RULE R13).
001650 01  TIME-CAPTURE.
001660     05  W-MON-COUNT             PIC 9(03)   COMP VALUE ZERO.
001670     05  W-MON-BEST-KEY          PIC X(6)                VALUE SPACES.
001680     05  W-MON-BEST-REV          PIC 9(11)V99            VALUE ZERO.
001690     05  W-MON-WORST-KEY         PIC X(6)                VALUE SPACES.
001700     05  W-MON-WORST-REV         PIC 9(11)V99            VALUE ZERO.
001710
001720 01  SCRATCH-LINE-TEXT           PIC X(75).
001730
001740 01  COMPANY-TITLE.
001750     05  FILLER                  PIC X(6)    VALUE "DATE:".
001760     05  O-MONTH                 PIC 99.
001770     05  FILLER                  PIC X       VALUE "/".
001780     05  O-DAY                   PIC 99.
001790     05  FILLER                  PIC X       VALUE "/".
001800     05  O-YEAR                  PIC 9(4).
001810     05  FILLER                  PIC X(29)   VALUE SPACES.
001820     05  FILLER                  PIC X(28)   VALUE 'SALES PERFORMANCE A
001830-    'NALYSIS'.
001840     05  FILLER                  PIC X(37)   VALUE SPACES.
001850     05  FILLER                  PIC X(6)    VALUE "PAGE:".
001860     05  O-PCTR                  PIC Z9.
001870
001880 01  DIVISION-TITLE.
001890     05  FILLER                  PIC X(8)    VALUE "SALRPT01".
001900     05  FILLER                  PIC X(45)   VALUE SPACES.
001910     05  FILLER                  PIC X(28)   VALUE "STEP 4 - INSIGHTS GENER
001920-    'ATOR'.
001930     05  FILLER                  PIC X(51)   VALUE SPACES.
001940
001950 01  BLANK-LINE.
001960     05  FILLER                  PIC X(132)  VALUE SPACES.
001970
001980 01  COMPLETION-LINE-1.
001990     05  FILLER                  PIC X(10)   VALUE SPACES.
002000     05  FILLER                  PIC X(60)   VALUE
002010         '*** SALES PERFORMANCE JOB STREAM COMPLETED NORMALLY ***'.
002020     05  FILLER                  PIC X(62)   VALUE SPACES.
002030
002040 01  COMPLETION-LINE-2.
002050     05  FILLER                  PIC X(10)   VALUE SPACES.
002060     05  O-COMPLETION-TEXT       PIC X(80).
002070     05  FILLER                  PIC X(42)   VALUE SPACES.
002080
002090*-----------------------------------------------------------
002100* INSIGHTS REPORT LINE LAYOUTS - EIGHTY COLUMNS EACH.
002110*-----------------------------------------------------------
002120 01  BANNER-EQ-LINE.
002130     05  FILLER                  PIC X(80)   VALUE ALL '='.
002140
002150 01  BANNER-DASH-LINE.
002160     05  FILLER                  PIC X(80)   VALUE ALL '-'.
002170
002180 01  BLANK-RPT-LINE.
002190     05  FILLER                  PIC X(80)   VALUE SPACES.
002200
002210 01  TITLE-TEXT-LINE.
002220     05  FILLER                  PIC X(13)   VALUE SPACES.
002230     05  FILLER                  PIC X(55)   VALUE
002240         'E-COMMERCE SALES PERFORMANCE ANALYSIS - INSIGHTS REPO
002250-       'RT'.
002260     05  FILLER                  PIC X(12)   VALUE SPACES.
002270
002280 01  END-TEXT-LINE.
002290     05  FILLER                  PIC X(33)   VALUE SPACES.
002300     05  FILLER                  PIC X(13)   VALUE 'END OF REPORT'.
002310     05  FILLER                  PIC X(34)   VALUE SPACES.
002320
002330 01  SECTION-HEADER-LINE.
002340     05  O-SECTION-TEXT          PIC X(40).
002350     05  FILLER                  PIC X(40)   VALUE SPACES.
002360
002370 01  EXEC-LINE.
002380     05  O-EXEC-LABEL            PIC X(30).
002390     05  O-EXEC-VALUE            PIC $$,$$$,$$$,$$9.99.
002400     05  FILLER                  PIC X(33)   VALUE SPACES.
002410
002420* REDEFINES #3 - COUNT VIEW OF THE EXECUTIVE SUMMARY LINE.
002430 01  EXEC-LINE-CNT REDEFINES EXEC-LINE.
002440     05  FILLER                  PIC X(30).
002450     05  O-EXEC-CNT              PIC ZZZ,ZZZ,ZZ9.
002460     05  FILLER                  PIC X(39).
002470
002480 01  FINDING-NUM-LINE.
002490     05  O-FIND-NUM              PIC 9.
002500     05  FILLER                  PIC X(2)    VALUE '. '.
002510     05  O-FIND-TITLE            PIC X(60).
002520     05  FILLER                  PIC X(17)   VALUE SPACES.
002530
002540 01  DETAIL-TEXT-LINE.
002550     05  FILLER                  PIC X(5)    VALUE SPACES.
002560     05  O-DETAIL-TEXT           PIC X(75).
002570
002580 01  METRIC-LABEL-LINE.
002590     05  FILLER                  PIC X(5)    VALUE SPACES.
002600     05  O-METRIC-LABEL          PIC X(35).
002610     05  O-METRIC-VALUE          PIC $$,$$$,$$$,$$9.99.
002620     05  FILLER                  PIC X(23)   VALUE SPACES.
002630
002640* REDEFINES #4 - COUNT VIEW OF THE METRICS SUMMARY LINE.
002650 01  METRIC-LABEL-LINE-CNT REDEFINES METRIC-LABEL-LINE.
002660     05  FILLER                  PIC X(5).
002670     05  FILLER                  PIC X(35).
002680     05  O-METRIC-CNT            PIC ZZZ,ZZZ,ZZ9.
002690     05  FILLER                  PIC X(29).
002700
002710* REDEFINES #5 - PERCENTAGE VIEW OF THE METRICS SUMMARY LINE.
002720 01  METRIC-LABEL-LINE-PCT REDEFINES METRIC-LABEL-LINE.
002730     05  FILLER                  PIC X(5).
002740     05  FILLER                  PIC X(35).
002750     05  O-METRIC-PCT            PIC ZZ9.99.
002760     05  FILLER                  PIC X(34).
002770
002780 PROCEDURE DIVISION.
002790
002800 0000-SALRPT01.
002810     PERFORM 1000-INIT.
002820     PERFORM 2000-MAINLINE
002830         UNTIL MORE-RECS = "NO".
002840     PERFORM 3000-CLOSING.
002850     STOP RUN.
002860
002870
002880 1000-INIT.
002890     MOVE FUNCTION CURRENT-DATE TO I-DATE.
002900
002910     OPEN OUTPUT PRTOUT.
002920     PERFORM 9900-HEADING.
002930
002940     OPEN INPUT ANALYSIS-EXTRACT-FILE.
002950     OPEN OUTPUT INSIGHTS-REPORT-FILE.
002960     PERFORM 9000-READ.
002970
002980
002990 2000-MAINLINE.
003000     EVALUATE TRUE
003010         WHEN EX-IS-KPI
003020             PERFORM 2100-CAPTURE-KPI
003030         WHEN EX-IS-CATEGORY
003040             PERFORM 2200-CAPTURE-CATEGORY
003050         WHEN EX-IS-REGION
003060             PERFORM 2300-CAPTURE-REGION
003070         WHEN EX-IS-PAYMENT
003080             PERFORM 2400-CAPTURE-PAYMENT
003090         WHEN EX-IS-TIME
003100             PERFORM 2500-CAPTURE-TIME
003110         WHEN EX-IS-PRODUCT
003120             PERFORM 2600-CAPTURE-PRODUCT
003130         WHEN EX-IS-DEMO
003140             PERFORM 2700-CAPTURE-DEMO
003150     END-EVALUATE.
003160     PERFORM 9000-READ.
003170
003180
003190 2100-CAPTURE-KPI.
003200     MOVE KPI-TOTAL-REVENUE TO W-KPI-REVENUE.
003210     MOVE KPI-TOTAL-ORDERS TO W-KPI-ORDERS.
003220     MOVE KPI-AVG-ORDER-VALUE TO W-KPI-AOV.
003230     MOVE KPI-TOTAL-QUANTITY TO W-KPI-QTY.
003240     MOVE KPI-AVG-QTY-PER-ORDER TO W-KPI-AVG-QTY.
003250     MOVE KPI-TOTAL-DISCOUNT TO W-KPI-DISCOUNT.
003260     MOVE KPI-DISCOUNT-RATE TO W-KPI-DISC-RATE.
003270     MOVE KPI-UNIQUE-CUSTOMERS TO W-KPI-CUSTOMERS.
003280     MOVE KPI-UNIQUE-PRODUCTS TO W-KPI-PRODUCTS.
003290     MOVE KPI-UNIQUE-CATEGORIES TO W-KPI-CATEGORIES.
003300
003310
003320* RULE R12 - TOP CATEGORY IS THE FIRST 'CA' ROW SEEN; THE
003330* SECOND AND THIRD ARE HELD FOR THE RECOMMENDATIONS SECTION.
003340 2200-CAPTURE-CATEGORY.
003350     ADD 1 TO W-CAT-COUNT.
003360     EVALUATE W-CAT-COUNT
003370         WHEN 1
003380             MOVE EX-KEY (1:16) TO W-CAT-1-NAME
003390             MOVE EX-REVENUE TO W-CAT-1-REV
003400             MOVE EX-SHARE-PCT TO W-CAT-1-SHARE
003410             MOVE EX-ORDER-COUNT TO W-CAT-1-ORDERS
003420         WHEN 2
003430             MOVE EX-KEY (1:16) TO W-CAT-2-NAME
003440         WHEN 3
003450             MOVE EX-KEY (1:16) TO W-CAT-3-NAME
003460     END-EVALUATE.
003470
003480
003490 2300-CAPTURE-REGION.
003500     ADD 1 TO W-REG-COUNT.
003510     IF W-REG-COUNT = 1
003520         MOVE EX-KEY (1:13) TO W-REG-1-NAME
003530         MOVE EX-REVENUE TO W-REG-1-REV
003540         MOVE EX-SHARE-PCT TO W-REG-1-SHARE
003550     END-IF.
003560
003570
003580 2400-CAPTURE-PAYMENT.
003590     ADD 1 TO W-PAY-COUNT.
003600     IF W-PAY-COUNT = 1
003610         MOVE EX-KEY (1:16) TO W-PAY-1-NAME
003620         MOVE EX-SHARE-PCT TO W-PAY-1-USAGE
003630     END-IF.
003640
003650
003660 2500-CAPTURE-TIME.
003670     ADD 1 TO W-MON-COUNT.
003680     IF W-MON-COUNT = 1
003690         MOVE EX-KEY (1:6) TO W-MON-BEST-KEY
003700         MOVE EX-REVENUE TO W-MON-BEST-REV
003710         MOVE EX-KEY (1:6) TO W-MON-WORST-KEY
003720         MOVE EX-REVENUE TO W-MON-WORST-REV
003730     ELSE
003740         IF EX-REVENUE > W-MON-BEST-REV
003750             MOVE EX-KEY (1:6) TO W-MON-BEST-KEY
003760             MOVE EX-REVENUE TO W-MON-BEST-REV
003770         END-IF
003780         IF EX-REVENUE < W-MON-WORST-REV
003790             MOVE EX-KEY (1:6) TO W-MON-WORST-KEY
003800             MOVE EX-REVENUE TO W-MON-WORST-REV
003810         END-IF
003820     END-IF.
003830
003840
003850 2600-CAPTURE-PRODUCT.
003860     ADD 1 TO W-PROD-COUNT.
003870     IF W-PROD-COUNT = 1
003880         MOVE EX-KEY (1:20) TO W-PROD-1-NAME
003890         MOVE EX-REVENUE TO W-PROD-1-REV
003900         MOVE EX-ORDER-COUNT TO W-PROD-1-ORDERS
003910     END-IF.
003920
003930
003940 2700-CAPTURE-DEMO.
003950     ADD 1 TO W-DEMO-COUNT.
003960     IF W-DEMO-COUNT = 1
003970         MOVE EX-KEY (1:7) TO W-DEMO-1-NAME
003980         MOVE EX-REVENUE TO W-DEMO-1-REV
003990         MOVE EX-UNIQUE-CUSTOMERS TO W-DEMO-1-CUST
004000         MOVE EX-AVG-PRICE TO W-DEMO-1-AOV
004010     END-IF.
004020
004030
004040 3000-CLOSING.
004050     CLOSE ANALYSIS-EXTRACT-FILE.
004060
004070     PERFORM 4000-WRITE-TITLE-BANNER.
004080     PERFORM 4100-WRITE-EXEC-SUMMARY.
004090     PERFORM 4200-WRITE-KEY-INSIGHTS.
004100     PERFORM 4300-WRITE-RECOMMENDATIONS.
004110     PERFORM 4400-WRITE-METRICS-SUMMARY.
004120     PERFORM 4500-WRITE-END-BANNER.
004130
004140     CLOSE INSIGHTS-REPORT-FILE.
004150
004160     PERFORM 4900-WRITE-COMPLETION-BANNER.
004170     CLOSE PRTOUT.
004180
004190
004200 4000-WRITE-TITLE-BANNER.
004210     WRITE RPT-REC FROM BANNER-EQ-LINE.
004220     WRITE RPT-REC FROM TITLE-TEXT-LINE.
004230     WRITE RPT-REC FROM BANNER-EQ-LINE.
004240     WRITE RPT-REC FROM BLANK-RPT-LINE.
004250
004260
004270 4100-WRITE-EXEC-SUMMARY.
004280     MOVE 'EXECUTIVE SUMMARY' TO O-SECTION-TEXT.
004290     WRITE RPT-REC FROM SECTION-HEADER-LINE.
004300     WRITE RPT-REC FROM BANNER-DASH-LINE.
004310
004320     MOVE 'Total Revenue:' TO O-EXEC-LABEL.
004330     MOVE W-KPI-REVENUE TO O-EXEC-VALUE.
004340     WRITE RPT-REC FROM EXEC-LINE.
004350
004360     MOVE 'Total Orders:' TO O-EXEC-LABEL.
004370     MOVE W-KPI-ORDERS TO O-EXEC-CNT.
004380     WRITE RPT-REC FROM EXEC-LINE-CNT.
004390
004400     MOVE 'Average Order Value:' TO O-EXEC-LABEL.
004410     MOVE W-KPI-AOV TO O-EXEC-VALUE.
004420     WRITE RPT-REC FROM EXEC-LINE.
004430
004440     MOVE 'Unique Customers:' TO O-EXEC-LABEL.
004450     MOVE W-KPI-CUSTOMERS TO O-EXEC-CNT.
004460     WRITE RPT-REC FROM EXEC-LINE-CNT.
004470
004480     WRITE RPT-REC FROM BLANK-RPT-LINE.
004490
004500
004510 4200-WRITE-KEY-INSIGHTS.
004520     MOVE 'KEY INSIGHTS' TO O-SECTION-TEXT.
004530     WRITE RPT-REC FROM SECTION-HEADER-LINE.
004540     WRITE RPT-REC FROM BANNER-DASH-LINE.
004550     WRITE RPT-REC FROM BLANK-RPT-LINE.
004560
004570     PERFORM 4210-INSIGHT-CATEGORY.
004580     PERFORM 4220-INSIGHT-REGION.
004590     PERFORM 4230-INSIGHT-PRODUCT.
004600     PERFORM 4240-INSIGHT-DEMO.
004610     PERFORM 4250-INSIGHT-PAYMENT.
004620     PERFORM 4260-INSIGHT-SEASONAL.
004630
004640
004650 4210-INSIGHT-CATEGORY.
004660     MOVE 1 TO O-FIND-NUM.
004670     MOVE 'Top Performing Category' TO O-FIND-TITLE.
004680     WRITE RPT-REC FROM FINDING-NUM-LINE.
004690
004700     STRING 'Category: ' W-CAT-1-NAME
004710         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
004720     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
004730     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
004740
004750     MOVE SPACES TO METRIC-LABEL-LINE.
004760     MOVE 'Category Revenue' TO O-METRIC-LABEL.
004770     MOVE W-CAT-1-REV TO O-METRIC-VALUE.
004780     WRITE RPT-REC FROM METRIC-LABEL-LINE.
004790
004800     MOVE SPACES TO METRIC-LABEL-LINE-PCT.
004810     MOVE 'Category Revenue Share Pct' TO O-METRIC-LABEL.
004820     MOVE W-CAT-1-SHARE TO O-METRIC-PCT.
004830     WRITE RPT-REC FROM METRIC-LABEL-LINE-PCT.
004840
004850     MOVE SPACES TO METRIC-LABEL-LINE-CNT.
004860     MOVE 'Category Order Count' TO O-METRIC-LABEL.
004870     MOVE W-CAT-1-ORDERS TO O-METRIC-CNT.
004880     WRITE RPT-REC FROM METRIC-LABEL-LINE-CNT.
004890
004900     STRING 'Recommendation: Prioritize inventory and market'
004910         'ing investment in ' W-CAT-1-NAME '.'
004920         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
004930     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
004940     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
004950     WRITE RPT-REC FROM BLANK-RPT-LINE.
004960
004970
004980 4220-INSIGHT-REGION.
004990     MOVE 2 TO O-FIND-NUM.
005000     MOVE 'Top Performing Region' TO O-FIND-TITLE.
005010     WRITE RPT-REC FROM FINDING-NUM-LINE.
005020
005030     STRING 'Region: ' W-REG-1-NAME
005040         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
005050     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
005060     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
005070
005080     MOVE SPACES TO METRIC-LABEL-LINE.
005090     MOVE 'Region Revenue' TO O-METRIC-LABEL.
005100     MOVE W-REG-1-REV TO O-METRIC-VALUE.
005110     WRITE RPT-REC FROM METRIC-LABEL-LINE.
005120
005130     MOVE SPACES TO METRIC-LABEL-LINE-PCT.
005140     MOVE 'Region Revenue Share Pct' TO O-METRIC-LABEL.
005150     MOVE W-REG-1-SHARE TO O-METRIC-PCT.
005160     WRITE RPT-REC FROM METRIC-LABEL-LINE-PCT.
005170
005180     STRING 'Recommendation: Expand distribution and localize'
005190         'd promotions in ' W-REG-1-NAME '.'
005200         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
005210     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
005220     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
005230     WRITE RPT-REC FROM BLANK-RPT-LINE.
005240
005250
005260 4230-INSIGHT-PRODUCT.
005270     MOVE 3 TO O-FIND-NUM.
005280     MOVE 'Top Product' TO O-FIND-TITLE.
005290     WRITE RPT-REC FROM FINDING-NUM-LINE.
005300
005310     STRING 'Product: ' W-PROD-1-NAME
005320         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
005330     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
005340     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
005350
005360     MOVE SPACES TO METRIC-LABEL-LINE.
005370     MOVE 'Product Revenue' TO O-METRIC-LABEL.
005380     MOVE W-PROD-1-REV TO O-METRIC-VALUE.
005390     WRITE RPT-REC FROM METRIC-LABEL-LINE.
005400
005410     MOVE SPACES TO METRIC-LABEL-LINE-CNT.
005420     MOVE 'Product Order Count' TO O-METRIC-LABEL.
005430     MOVE W-PROD-1-ORDERS TO O-METRIC-CNT.
005440     WRITE RPT-REC FROM METRIC-LABEL-LINE-CNT.
005450
005460     STRING 'Recommendation: Feature ' W-PROD-1-NAME
005470         ' prominently in storefront placement.'
005480         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
005490     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
005500     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
005510     WRITE RPT-REC FROM BLANK-RPT-LINE.
005520
005530
005540 4240-INSIGHT-DEMO.
005550     MOVE 4 TO O-FIND-NUM.
005560     MOVE 'Primary Customer Segment' TO O-FIND-TITLE.
005570     WRITE RPT-REC FROM FINDING-NUM-LINE.
005580
005590     STRING 'Age Group: ' W-DEMO-1-NAME
005600         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
005610     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
005620     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
005630
005640     MOVE SPACES TO METRIC-LABEL-LINE.
005650     MOVE 'Age Group Revenue' TO O-METRIC-LABEL.
005660     MOVE W-DEMO-1-REV TO O-METRIC-VALUE.
005670     WRITE RPT-REC FROM METRIC-LABEL-LINE.
005680
005690     MOVE SPACES TO METRIC-LABEL-LINE-CNT.
005700     MOVE 'Age Group Customer Count' TO O-METRIC-LABEL.
005710     MOVE W-DEMO-1-CUST TO O-METRIC-CNT.
005720     WRITE RPT-REC FROM METRIC-LABEL-LINE-CNT.
005730
005740     STRING 'Recommendation: Tailor campaigns to the '
005750         W-DEMO-1-NAME ' segment.'
005760         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
005770     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
005780     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
005790     WRITE RPT-REC FROM BLANK-RPT-LINE.
005800
005810
005820 4250-INSIGHT-PAYMENT.
005830     MOVE 5 TO O-FIND-NUM.
005840     MOVE 'Preferred Payment Method' TO O-FIND-TITLE.
005850     WRITE RPT-REC FROM FINDING-NUM-LINE.
005860
005870     STRING 'Payment Method: ' W-PAY-1-NAME
005880         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
005890     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
005900     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
005910
005920     MOVE SPACES TO METRIC-LABEL-LINE-PCT.
005930     MOVE 'Payment Method Usage Pct' TO O-METRIC-LABEL.
005940     MOVE W-PAY-1-USAGE TO O-METRIC-PCT.
005950     WRITE RPT-REC FROM METRIC-LABEL-LINE-PCT.
005960
005970     STRING 'Recommendation: Streamline checkout for '
005980         W-PAY-1-NAME ' to retain its leading usage share.'
005990         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
006000     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
006010     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
006020     WRITE RPT-REC FROM BLANK-RPT-LINE.
006030
006040
006050 4260-INSIGHT-SEASONAL.
006060     MOVE 6 TO O-FIND-NUM.
006070     MOVE 'Seasonal Trends' TO O-FIND-TITLE.
006080     WRITE RPT-REC FROM FINDING-NUM-LINE.
006090
006100     STRING 'Best Month: ' W-MON-BEST-KEY (1:4) '-'
006110         W-MON-BEST-KEY (5:2)
006120         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
006130     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
006140     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
006150
006160     MOVE SPACES TO METRIC-LABEL-LINE.
006170     MOVE 'Best Month Revenue' TO O-METRIC-LABEL.
006180     MOVE W-MON-BEST-REV TO O-METRIC-VALUE.
006190     WRITE RPT-REC FROM METRIC-LABEL-LINE.
006200
006210     STRING 'Worst Month: ' W-MON-WORST-KEY (1:4) '-'
006220         W-MON-WORST-KEY (5:2)
006230         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
006240     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
006250     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
006260
006270     MOVE SPACES TO METRIC-LABEL-LINE.
006280     MOVE 'Worst Month Revenue' TO O-METRIC-LABEL.
006290     MOVE W-MON-WORST-REV TO O-METRIC-VALUE.
006300     WRITE RPT-REC FROM METRIC-LABEL-LINE.
006310
006320     MOVE 'Recommendation: Plan inventory and staffing ahe
006330-    'ad of the seasonal peak.' TO O-DETAIL-TEXT.
006340     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
006350     WRITE RPT-REC FROM BLANK-RPT-LINE.
006360
006370
006380 4300-WRITE-RECOMMENDATIONS.
006390     MOVE 'STRATEGIC RECOMMENDATIONS' TO O-SECTION-TEXT.
006400     WRITE RPT-REC FROM SECTION-HEADER-LINE.
006410     WRITE RPT-REC FROM BANNER-EQ-LINE.
006420     WRITE RPT-REC FROM BLANK-RPT-LINE.
006430
006440     PERFORM 4310-RECOMMEND-PORTFOLIO.
006450     PERFORM 4320-RECOMMEND-MARKET.
006460     PERFORM 4330-RECOMMEND-ENGAGEMENT.
006470     PERFORM 4340-RECOMMEND-OPERATIONS.
006480     PERFORM 4350-RECOMMEND-GROWTH.
006490
006500
006510 4310-RECOMMEND-PORTFOLIO.
006520     MOVE 1 TO O-FIND-NUM.
006530     MOVE 'Product Portfolio Optimization' TO O-FIND-TITLE.
006540     WRITE RPT-REC FROM FINDING-NUM-LINE.
006550
006560     STRING 'Focus portfolio investment on the top three cat'
006570         'egories: ' W-CAT-1-NAME ', ' W-CAT-2-NAME ', '
006580         W-CAT-3-NAME '.'
006590         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
006600     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
006610     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
006620     WRITE RPT-REC FROM BLANK-RPT-LINE.
006630
006640
006650 4320-RECOMMEND-MARKET.
006660     MOVE 2 TO O-FIND-NUM.
006670     MOVE 'Market Expansion' TO O-FIND-TITLE.
006680     WRITE RPT-REC FROM FINDING-NUM-LINE.
006690
006700     STRING 'Target market expansion toward ' W-REG-1-NAME
006710         ', the leading region by revenue.'
006720         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
006730     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
006740     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
006750     WRITE RPT-REC FROM BLANK-RPT-LINE.
006760
006770
006780 4330-RECOMMEND-ENGAGEMENT.
006790     MOVE 3 TO O-FIND-NUM.
006800     MOVE 'Customer Engagement' TO O-FIND-TITLE.
006810     WRITE RPT-REC FROM FINDING-NUM-LINE.
006820
006830     STRING 'Deepen engagement with the ' W-DEMO-1-NAME
006840         ' segment; its average order value is '
006850         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
006860     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
006870     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
006880
006890     MOVE SPACES TO METRIC-LABEL-LINE.
006900     MOVE 'Age Group Average Order Value' TO O-METRIC-LABEL.
006910     MOVE W-DEMO-1-AOV TO O-METRIC-VALUE.
006920     WRITE RPT-REC FROM METRIC-LABEL-LINE.
006930     WRITE RPT-REC FROM BLANK-RPT-LINE.
006940
006950
006960 4340-RECOMMEND-OPERATIONS.
006970     MOVE 4 TO O-FIND-NUM.
006980     MOVE 'Operational Efficiency' TO O-FIND-TITLE.
006990     WRITE RPT-REC FROM FINDING-NUM-LINE.
007000
007010     STRING 'Monitor the discount rate below and streamline '
007020         W-PAY-1-NAME ' processing to control costs.'
007030         DELIMITED BY SIZE INTO SCRATCH-LINE-TEXT.
007040     MOVE SCRATCH-LINE-TEXT TO O-DETAIL-TEXT.
007050     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
007060
007070     MOVE SPACES TO METRIC-LABEL-LINE-PCT.
007080     MOVE 'Overall Discount Rate' TO O-METRIC-LABEL.
007090     MOVE W-KPI-DISC-RATE TO O-METRIC-PCT.
007100     WRITE RPT-REC FROM METRIC-LABEL-LINE-PCT.
007110     WRITE RPT-REC FROM BLANK-RPT-LINE.
007120
007130
007140 4350-RECOMMEND-GROWTH.
007150     MOVE 5 TO O-FIND-NUM.
007160     MOVE 'Growth Opportunities' TO O-FIND-TITLE.
007170     WRITE RPT-REC FROM FINDING-NUM-LINE.
007180
007190     MOVE 'Continue monitoring underperforming categories
007200-    'and regions for targeted growth campaigns next quart
007210-    'er.' TO O-DETAIL-TEXT.
007220     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
007230     WRITE RPT-REC FROM BLANK-RPT-LINE.
007240
007250
007260 4400-WRITE-METRICS-SUMMARY.
007270     MOVE 'PERFORMANCE METRICS SUMMARY' TO O-SECTION-TEXT.
007280     WRITE RPT-REC FROM SECTION-HEADER-LINE.
007290     WRITE RPT-REC FROM BANNER-EQ-LINE.
007300     WRITE RPT-REC FROM BLANK-RPT-LINE.
007310
007320     MOVE 'Financial Metrics' TO O-DETAIL-TEXT.
007330     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
007340
007350     MOVE SPACES TO METRIC-LABEL-LINE.
007360     MOVE 'Total Revenue' TO O-METRIC-LABEL.
007370     MOVE W-KPI-REVENUE TO O-METRIC-VALUE.
007380     WRITE RPT-REC FROM METRIC-LABEL-LINE.
007390
007400     MOVE SPACES TO METRIC-LABEL-LINE.
007410     MOVE 'Average Order Value' TO O-METRIC-LABEL.
007420     MOVE W-KPI-AOV TO O-METRIC-VALUE.
007430     WRITE RPT-REC FROM METRIC-LABEL-LINE.
007440
007450     MOVE SPACES TO METRIC-LABEL-LINE.
007460     MOVE 'Total Discount Given' TO O-METRIC-LABEL.
007470     MOVE W-KPI-DISCOUNT TO O-METRIC-VALUE.
007480     WRITE RPT-REC FROM METRIC-LABEL-LINE.
007490
007500     MOVE SPACES TO METRIC-LABEL-LINE-PCT.
007510     MOVE 'Discount Rate Pct' TO O-METRIC-LABEL.
007520     MOVE W-KPI-DISC-RATE TO O-METRIC-PCT.
007530     WRITE RPT-REC FROM METRIC-LABEL-LINE-PCT.
007540     WRITE RPT-REC FROM BLANK-RPT-LINE.
007550
007560     MOVE 'Operational Metrics' TO O-DETAIL-TEXT.
007570     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
007580
007590     MOVE SPACES TO METRIC-LABEL-LINE-CNT.
007600     MOVE 'Total Orders' TO O-METRIC-LABEL.
007610     MOVE W-KPI-ORDERS TO O-METRIC-CNT.
007620     WRITE RPT-REC FROM METRIC-LABEL-LINE-CNT.
007630
007640     MOVE SPACES TO METRIC-LABEL-LINE-CNT.
007650     MOVE 'Total Quantity Sold' TO O-METRIC-LABEL.
007660     MOVE W-KPI-QTY TO O-METRIC-CNT.
007670     WRITE RPT-REC FROM METRIC-LABEL-LINE-CNT.
007680
007690     MOVE SPACES TO METRIC-LABEL-LINE.
007700     MOVE 'Average Quantity Per Order' TO O-METRIC-LABEL.
007710     MOVE W-KPI-AVG-QTY TO O-METRIC-VALUE.
007720     WRITE RPT-REC FROM METRIC-LABEL-LINE.
007730     WRITE RPT-REC FROM BLANK-RPT-LINE.
007740
007750     MOVE 'Customer Metrics' TO O-DETAIL-TEXT.
007760     WRITE RPT-REC FROM DETAIL-TEXT-LINE.
007770
007780     MOVE SPACES TO METRIC-LABEL-LINE-CNT.
007790     MOVE 'Unique Customers' TO O-METRIC-LABEL.
007800     MOVE W-KPI-CUSTOMERS TO O-METRIC-CNT.
007810     WRITE RPT-REC FROM METRIC-LABEL-LINE-CNT.
007820
007830     MOVE SPACES TO METRIC-LABEL-LINE-CNT.
007840     MOVE 'Unique Products' TO O-METRIC-LABEL.
007850     MOVE W-KPI-PRODUCTS TO O-METRIC-CNT.
007860     WRITE RPT-REC FROM METRIC-LABEL-LINE-CNT.
007870
007880     MOVE SPACES TO METRIC-LABEL-LINE-CNT.
007890     MOVE 'Unique Categories' TO O-METRIC-LABEL.
007900     MOVE W-KPI-CATEGORIES TO O-METRIC-CNT.
007910     WRITE RPT-REC FROM METRIC-LABEL-LINE-CNT.
007920     WRITE RPT-REC FROM BLANK-RPT-LINE.
007930
007940
007950 4500-WRITE-END-BANNER.
007960     WRITE RPT-REC FROM BANNER-EQ-LINE.
007970     WRITE RPT-REC FROM END-TEXT-LINE.
007980     WRITE RPT-REC FROM BANNER-EQ-LINE.
007990
008000
008010 4900-WRITE-COMPLETION-BANNER.
008020     WRITE PRTLINE FROM COMPLETION-LINE-1
008030         AFTER ADVANCING 2 LINES.
008040
008050     MOVE 'OUTPUT: CLEANED SALES FILE (SALESCLN)' TO
008060         O-COMPLETION-TEXT.
008070     WRITE PRTLINE FROM COMPLETION-LINE-2
008080         AFTER ADVANCING 2 LINES.
008090
008100     MOVE 'OUTPUT: ANALYSIS EXTRACT FILE (SALEXTR)' TO
008110         O-COMPLETION-TEXT.
008120     WRITE PRTLINE FROM COMPLETION-LINE-2
008130         AFTER ADVANCING 1 LINE.
008140
008150     MOVE 'OUTPUT: INSIGHTS REPORT FILE (INSRPT)' TO
008160         O-COMPLETION-TEXT.
008170     WRITE PRTLINE FROM COMPLETION-LINE-2
008180         AFTER ADVANCING 1 LINE.
008190
008200     DISPLAY '*** SALES PERFORMANCE JOB STREAM COMPLETE ***'.
008210
008220
008230 9000-READ.
008240     READ ANALYSIS-EXTRACT-FILE
008250         AT END
008260             MOVE "NO" TO MORE-RECS.
008270
008280
008290 9900-HEADING.
008300     ADD 1 TO C-PCTR.
008310     MOVE C-PCTR TO O-PCTR.
008320     MOVE I-DAY TO O-DAY.
008330     MOVE I-YEAR TO O-YEAR.
008340     MOVE I-MONTH TO O-MONTH.
008350
008360     WRITE PRTLINE
008370         FROM COMPANY-TITLE
008380             AFTER ADVANCING PAGE.
008390     WRITE PRTLINE
008400         FROM DIVISION-TITLE
008410             AFTER ADVANCING 1 LINE.
008420     WRITE PRTLINE
008430         FROM BLANK-LINE
008440             AFTER ADVANCING 2 LINES.
