000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          SALANL01.
000120 AUTHOR.              ASHLEY LINDQUIST.
000130 INSTALLATION.        LINDQUIST DIVISION - DATA PROCESSING.
000140 DATE-WRITTEN.        09/04/98.
000150 DATE-COMPILED.
000160 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000170
000180***************************************************************
000190* SALANL01 - SALES PERFORMANCE ANALYSIS - ANALYZER.           *
000200* STEP 3 OF THE SALES PERFORMANCE NIGHTLY JOB STREAM.         *
000210* ONE PASS OVER THE CLEANED SALES FILE.  ACCUMULATES THE TEN  *
000220* HEADLINE KPI'S AND SIX KEYED DIMENSION TABLES (CATEGORY,    *
000230* REGION, PAYMENT METHOD, TIME, TOP PRODUCTS, DEMOGRAPHICS),  *
000240* RANKS EACH TABLE DESCENDING BY REVENUE, THEN WRITES THE     *
000250* JOB LOG AND THE ANALYSIS EXTRACT FILE FOR SALRPT01.         *
000260*                                                              *
000270* CHANGE LOG                                                   *
000280* ---------------------------------------------------------   *
000290* 09/04/98  AL     ORIGINAL PROGRAM FOR SALES PERF PROJECT.   *
000300* 10/19/98  AL     ADDED CATEGORY/REGION/PAYMENT TABLES.      *
000310* 12/07/98  DW     ADDED MONTHLY/QUARTERLY/YEARLY TABLES.     *
000320* 01/25/99  AL     ADDED TOP-PRODUCTS AND DEMOGRAPHIC TABLES. *
000330* 02/03/99  AL     Y2K - TIME TABLE KEYS WIDENED TO 4-DIGIT.  *
000340* 04/11/99  DW     ADDED DISTINCT CUSTOMER/PRODUCT COUNTS.    *
000350* 09/13/01  SK     ADDED DESCENDING RANK PASS (REQ 211).      *
000360* 05/20/04  AL     RENUMBERED PARAGRAPHS PER SHOP STANDARD.   *
000370* 11/08/07  SK     MINOR - WIDENED PRODUCT TABLE TO 1000.     *
000380* 03/02/09  AL     JOB LOG NOW PRINTS QUARTERLY AND YEARLY    *
000390*                  TABLES, NOT MONTHLY ONLY (REQ 228).        *
000400* 07/14/11  DW     REVENUE TOTALS WERE ACCUMULATING NET-OF-   *
000410*                  DISCOUNT INSTEAD OF GROSS TOTAL-AMOUNT -   *
000420*                  EVERY KPI AND TABLE WAS DOUBLE-DISCOUNTED. *
000430*                  CORRECTED ALL NINE ACCUM PARAGRAPHS AND    *
000440*                  ADDED A TRUE UNIT-PRICE MEAN TO THE TOP-   *
000450*                  PRODUCTS TABLE (REQ 241).                 *
000460* 08/30/11  SK     THE 3-MOVE SWAP IN ALL EIGHT RANKING INNER *
000470*                  PARAGRAPHS WAS USING THE TABLE'S OWN LAST  *
000480*                  LIVE ROW (T-xxx-ROW(C-xxx-MAX)) AS SCRATCH *
000490*                  SPACE - ANY SWAP AGAINST THAT SLOT LOST A  *
000500*                  ROW OUTRIGHT.  ADDED A DEDICATED C-SWAP-   *
000510*                  xxx-ROW FOR EACH TABLE AND SWAPPED THROUGH *
000520*                  THAT INSTEAD (REQ 245).                   *
000530* 09/12/11  SK     DROPPED A DEAD COPY SALCAL1 - THIS STEP      *
000540*                  NEVER TOUCHED THE MONTH/DAY NAME TABLES;     *
000550*                  CLN-MONTH-NAME ARRIVES ALREADY SPELLED OUT   *
000560*                  ON THE CLEANED RECORD (REQ 248).             *
000570***************************************************************
000580
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670
000680     SELECT CLEANED-SALES-FILE
000690             ASSIGN TO SALESCLN
000700             ORGANIZATION IS LINE SEQUENTIAL.
000710
000720     SELECT ANALYSIS-EXTRACT-FILE
000730             ASSIGN TO SALEXTR
000740             ORGANIZATION IS LINE SEQUENTIAL.
000750
000760     SELECT PRTOUT
000770             ASSIGN TO JOBLOG
000780             ORGANIZATION IS RECORD SEQUENTIAL.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820
000830 FD  CLEANED-SALES-FILE
000840     LABEL RECORD IS STANDARD
000850     RECORD CONTAINS 180 CHARACTERS
000860     DATA RECORD IS O-CLN-REC.
000870
000880 COPY SALCLN1.
000890
000900 FD  ANALYSIS-EXTRACT-FILE
000910     LABEL RECORD IS STANDARD
000920     RECORD CONTAINS 120 CHARACTERS
000930     DATA RECORD IS EX-REC.
000940
000950 COPY SALEXT1.
000960
000970 FD  PRTOUT
000980     LABEL RECORD IS OMITTED
000990     RECORD CONTAINS 132 CHARACTERS
001000     LINAGE IS 60 WITH FOOTING AT 55
001010     DATA RECORD IS PRTLINE.
001020
001030 01  PRTLINE                     PIC X(132).
001040
001050 WORKING-STORAGE SECTION.
001060 01  WORK-AREA.
001070     05  C-REC-CTR               PIC 9(07)   COMP VALUE ZERO.
001080     05  C-PCTR                  PIC 99      COMP VALUE ZERO.
001090     05  C-IX                    PIC 9(05)   COMP VALUE ZERO.
001100     05  C-IX-2                  PIC 9(05)   COMP VALUE ZERO.
001110     05  C-IX-3                  PIC 9(05)   COMP VALUE ZERO.
001120     05  C-SWAP-IX               PIC 9(05)   COMP VALUE ZERO.
001130     05  FOUND-SW                PIC X       VALUE 'N'.
001140         88  KEY-FOUND                       VALUE 'Y'.
001150     05  MORE-RECS               PIC XXX     VALUE "YES".
001160
001170* KPI ACCUMULATORS - RULES R5/R6.
001180 01  KPI-WORK-AREA.
001190     05  W-TOTAL-REVENUE         PIC 9(11)V99            VALUE ZERO.
001200     05  W-TOTAL-ORDERS          PIC 9(07)   COMP VALUE ZERO.
001210     05  W-TOTAL-QUANTITY        PIC 9(09)   COMP VALUE ZERO.
001220     05  W-TOTAL-DISCOUNT        PIC 9(09)V99            VALUE ZERO.
001230     05  W-AVG-ORDER-VALUE       PIC 9(07)V99            VALUE ZERO.
001240     05  W-AVG-QTY-PER-ORDER     PIC 9(03)V99            VALUE ZERO.
001250     05  W-DISCOUNT-RATE         PIC 9(03)V99            VALUE ZERO.
001260
001270* GENERIC KEYED DIMENSION ROW - REUSED FOR EVERY TABLE BELOW.
001280* CATEGORY, REGION, PAYMENT AND DEMOGRAPHIC NEVER EXCEED A
001290* HANDFUL OF VALUES (SEE SALRAW1 88-LEVELS), TIME IS BOUNDED
001300* BY A TEN-YEAR HORIZON, AND PRODUCTS ARE WIDENED TO 1000.
001310 01  T-CATEGORY-TBL.
001320     05  T-CATEGORY-ROW OCCURS 8 TIMES.
001330         10  T-CAT-KEY           PIC X(16).
001340         10  T-CAT-REVENUE       PIC 9(11)V99.
001350         10  T-CAT-ORDERS        PIC 9(07)   COMP.
001360         10  T-CAT-QTY           PIC 9(09)   COMP.
001370         10  T-CAT-AVG-PRICE     PIC 9(05)V99.
001380         10  T-CAT-SHARE-PCT     PIC 9(03)V99.
001390 01  C-CATEGORY-MAX              PIC 9(03)   COMP VALUE ZERO.
001400
001410* SCRATCH ROW FOR THE RANKING SORT'S 3-MOVE SWAP - NOT A LIVE
001420* TABLE SLOT, SO A SWAP ON THE LAST INNER COMPARISON OF EVERY
001430* OUTER PASS CAN NO LONGER CLOBBER THE TABLE'S OWN LAST ROW.
001440 01  C-SWAP-CATEGORY-ROW.
001450     05  C-SWAP-CAT-KEY          PIC X(16).
001460     05  C-SWAP-CAT-REVENUE      PIC 9(11)V99.
001470     05  C-SWAP-CAT-ORDERS       PIC 9(07)   COMP.
001480     05  C-SWAP-CAT-QTY          PIC 9(09)   COMP.
001490     05  C-SWAP-CAT-AVG-PRICE    PIC 9(05)V99.
001500     05  C-SWAP-CAT-SHARE-PCT    PIC 9(03)V99.
001510
001520 01  T-REGION-TBL.
001530     05  T-REGION-ROW OCCURS 6 TIMES.
001540         10  T-REG-KEY           PIC X(13).
001550         10  T-REG-REVENUE       PIC 9(11)V99.
001560         10  T-REG-ORDERS        PIC 9(07)   COMP.
001570         10  T-REG-QTY           PIC 9(09)   COMP.
001580         10  T-REG-AVG-PRICE     PIC 9(05)V99.
001590         10  T-REG-SHARE-PCT     PIC 9(03)V99.
001600 01  C-REGION-MAX                PIC 9(03)   COMP VALUE ZERO.
001610
001620* SCRATCH ROW FOR THE REGION RANKING SWAP - SEE NOTE ABOVE
001630* C-SWAP-CATEGORY-ROW.
001640 01  C-SWAP-REGION-ROW.
001650     05  C-SWAP-REG-KEY          PIC X(13).
001660     05  C-SWAP-REG-REVENUE      PIC 9(11)V99.
001670     05  C-SWAP-REG-ORDERS       PIC 9(07)   COMP.
001680     05  C-SWAP-REG-QTY          PIC 9(09)   COMP.
001690     05  C-SWAP-REG-AVG-PRICE    PIC 9(05)V99.
001700     05  C-SWAP-REG-SHARE-PCT    PIC 9(03)V99.
001710
001720 01  T-PAYMENT-TBL.
001730     05  T-PAY-ROW OCCURS 5 TIMES.
001740         10  T-PAY-KEY           PIC X(16).
001750         10  T-PAY-REVENUE       PIC 9(11)V99.
001760         10  T-PAY-ORDERS        PIC 9(07)   COMP.
001770         10  T-PAY-QTY           PIC 9(09)   COMP.
001780         10  T-PAY-AVG-PRICE     PIC 9(05)V99.
001790         10  T-PAY-SHARE-PCT     PIC 9(03)V99.
001800 01  C-PAYMENT-MAX                PIC 9(03)  COMP VALUE ZERO.
001810
001820* SCRATCH ROW FOR THE PAYMENT RANKING SWAP - SEE NOTE ABOVE
001830* C-SWAP-CATEGORY-ROW.
001840 01  C-SWAP-PAY-ROW.
001850     05  C-SWAP-PAY-KEY          PIC X(16).
001860     05  C-SWAP-PAY-REVENUE      PIC 9(11)V99.
001870     05  C-SWAP-PAY-ORDERS       PIC 9(07)   COMP.
001880     05  C-SWAP-PAY-QTY          PIC 9(09)   COMP.
001890     05  C-SWAP-PAY-AVG-PRICE    PIC 9(05)V99.
001900     05  C-SWAP-PAY-SHARE-PCT    PIC 9(03)V99.
001910
001920 01  T-DEMO-TBL.
001930     05  T-DEMO-ROW OCCURS 6 TIMES.
001940         10  T-DEMO-KEY          PIC X(7).
001950         10  T-DEMO-REVENUE      PIC 9(11)V99.
001960         10  T-DEMO-ORDERS       PIC 9(07)   COMP.
001970         10  T-DEMO-QTY          PIC 9(09)   COMP.
001980         10  T-DEMO-AVG-PRICE    PIC 9(05)V99.
001990         10  T-DEMO-SHARE-PCT    PIC 9(03)V99.
002000         10  T-DEMO-CUSTOMERS    PIC 9(07)   COMP.
002010 01  C-DEMO-MAX                  PIC 9(03)   COMP VALUE ZERO.
002020
002030* SCRATCH ROW FOR THE DEMO RANKING SWAP - SEE NOTE ABOVE
002040* C-SWAP-CATEGORY-ROW.
002050 01  C-SWAP-DEMO-ROW.
002060     05  C-SWAP-DEMO-KEY         PIC X(7).
002070     05  C-SWAP-DEMO-REVENUE     PIC 9(11)V99.
002080     05  C-SWAP-DEMO-ORDERS      PIC 9(07)   COMP.
002090     05  C-SWAP-DEMO-QTY         PIC 9(09)   COMP.
002100     05  C-SWAP-DEMO-AVG-PRICE   PIC 9(05)V99.
002110     05  C-SWAP-DEMO-SHARE-PCT   PIC 9(03)V99.
002120     05  C-SWAP-DEMO-CUSTOMERS   PIC 9(07)   COMP.
002130
002140* DISTINCT CUSTOMER-ID'S SEEN WITHIN EACH AGE-GROUP BUCKET -
002150* A SEPARATE LINEAR-SEARCH LIST PER BUCKET, NESTED UNDER THE
002160* SAME SIX-ENTRY SUBSCRIPT AS T-DEMO-ROW ABOVE.
002170 01  T-DEMO-CUST-TBL.
002180     05  T-DEMO-CUST-GROUP OCCURS 6 TIMES.
002190         10  T-DEMO-CUST-ID OCCURS 2000 TIMES
002200                                 PIC X(8).
002210
002220 01  T-YEARLY-TBL.
002230     05  T-YR-ROW OCCURS 10 TIMES.
002240         10  T-YR-KEY            PIC X(4).
002250         10  T-YR-REVENUE        PIC 9(11)V99.
002260         10  T-YR-ORDERS         PIC 9(07)   COMP.
002270         10  T-YR-QTY            PIC 9(09)   COMP.
002280 01  C-YEARLY-MAX                PIC 9(03)   COMP VALUE ZERO.
002290
002300* SCRATCH ROW FOR THE YEAR RANKING SWAP - SEE NOTE ABOVE
002310* C-SWAP-CATEGORY-ROW.
002320 01  C-SWAP-YR-ROW.
002330     05  C-SWAP-YR-KEY           PIC X(4).
002340     05  C-SWAP-YR-REVENUE       PIC 9(11)V99.
002350     05  C-SWAP-YR-ORDERS        PIC 9(07)   COMP.
002360     05  C-SWAP-YR-QTY           PIC 9(09)   COMP.
002370
002380 01  T-QUARTERLY-TBL.
002390     05  T-QTR-ROW OCCURS 40 TIMES.
002400         10  T-QTR-KEY           PIC X(5).
002410         10  T-QTR-REVENUE       PIC 9(11)V99.
002420         10  T-QTR-ORDERS        PIC 9(07)   COMP.
002430         10  T-QTR-QTY           PIC 9(09)   COMP.
002440 01  C-QUARTERLY-MAX             PIC 9(03)   COMP VALUE ZERO.
002450
002460* SCRATCH ROW FOR THE QUARTER RANKING SWAP - SEE NOTE ABOVE
002470* C-SWAP-CATEGORY-ROW.
002480 01  C-SWAP-QTR-ROW.
002490     05  C-SWAP-QTR-KEY          PIC X(5).
002500     05  C-SWAP-QTR-REVENUE      PIC 9(11)V99.
002510     05  C-SWAP-QTR-ORDERS       PIC 9(07)   COMP.
002520     05  C-SWAP-QTR-QTY          PIC 9(09)   COMP.
002530
002540 01  T-MONTHLY-TBL.
002550     05  T-MON-ROW OCCURS 120 TIMES.
002560         10  T-MON-KEY           PIC X(6).
002570         10  T-MON-NAME          PIC X(9).
002580         10  T-MON-REVENUE       PIC 9(11)V99.
002590         10  T-MON-ORDERS        PIC 9(07)   COMP.
002600         10  T-MON-QTY           PIC 9(09)   COMP.
002610 01  C-MONTHLY-MAX                PIC 9(03)  COMP VALUE ZERO.
002620
002630* SCRATCH ROW FOR THE MONTH RANKING SWAP - SEE NOTE ABOVE
002640* C-SWAP-CATEGORY-ROW.
002650 01  C-SWAP-MON-ROW.
002660     05  C-SWAP-MON-KEY          PIC X(6).
002670     05  C-SWAP-MON-NAME         PIC X(9).
002680     05  C-SWAP-MON-REVENUE      PIC 9(11)V99.
002690     05  C-SWAP-MON-ORDERS       PIC 9(07)   COMP.
002700     05  C-SWAP-MON-QTY          PIC 9(09)   COMP.
002710
002720 01  T-PRODUCT-TBL.
002730     05  T-PROD-ROW OCCURS 1000 TIMES.
002740         10  T-PROD-KEY          PIC X(20).
002750         10  T-PROD-REVENUE      PIC 9(11)V99.
002760         10  T-PROD-ORDERS       PIC 9(07)   COMP.
002770         10  T-PROD-QTY          PIC 9(09)   COMP.
002780         10  T-PROD-PRICE-SUM    PIC 9(09)V99.
002790         10  T-PROD-AVG-PRICE    PIC 9(05)V99.
002800 01  C-PRODUCT-MAX               PIC 9(04)   COMP VALUE ZERO.
002810 01  C-TOP-PRODUCT-MAX           PIC 9(04)   COMP VALUE ZERO.
002820
002830* SCRATCH ROW FOR THE PRODUCT RANKING SWAP - SEE NOTE ABOVE
002840* C-SWAP-CATEGORY-ROW.
002850 01  C-SWAP-PROD-ROW.
002860     05  C-SWAP-PROD-KEY         PIC X(20).
002870     05  C-SWAP-PROD-REVENUE     PIC 9(11)V99.
002880     05  C-SWAP-PROD-ORDERS      PIC 9(07)   COMP.
002890     05  C-SWAP-PROD-QTY         PIC 9(09)   COMP.
002900     05  C-SWAP-PROD-PRICE-SUM   PIC 9(09)V99.
002910     05  C-SWAP-PROD-AVG-PRICE   PIC 9(05)V99.
002920
002930* DISTINCT CUSTOMER TRACKING FOR RULE R11 - CATEGORY AND
002940* PRODUCT DISTINCT COUNTS FALL OUT OF THE TABLE SIZES ABOVE.
002950 01  T-CUSTOMER-TBL.
002960     05  T-CUST-ID OCCURS 5000 TIMES
002970                                 PIC X(8).
002980 01  C-CUSTOMER-MAX              PIC 9(05)   COMP VALUE ZERO.
002990
003000 01  I-DATE.
003010     05  I-YEAR                  PIC 9(4).
003020     05  I-MONTH                 PIC 99.
003030     05  I-DAY                   PIC 99.
003040
003050 01  COMPANY-TITLE.
003060     05  FILLER                  PIC X(6)    VALUE "DATE:".
003070     05  O-MONTH                 PIC 99.
003080     05  FILLER                  PIC X       VALUE "/".
003090     05  O-DAY                   PIC 99.
003100     05  FILLER                  PIC X       VALUE "/".
003110     05  O-YEAR                  PIC 9(4).
003120     05  FILLER                  PIC X(29)   VALUE SPACES.
003130     05  FILLER                  PIC X(28)   VALUE 'SALES PERFORMANCE A
003140-    'NALYSIS'.
003150     05  FILLER                  PIC X(37)   VALUE SPACES.
003160     05  FILLER                  PIC X(6)    VALUE "PAGE:".
003170     05  O-PCTR                  PIC Z9.
003180
003190 01  DIVISION-TITLE.
003200     05  FILLER                  PIC X(8)    VALUE "SALANL01".
003210     05  FILLER                  PIC X(45)   VALUE SPACES.
003220     05  FILLER                  PIC X(22)   VALUE "STEP 3 - ANALYZER".
003230     05  FILLER                  PIC X(57)   VALUE SPACES.
003240
003250 01  REPORT-TITLE.
003260     05  FILLER                  PIC X(50)   VALUE SPACES.
003270     05  FILLER                  PIC X(32)   VALUE "KEY PERFORMANCE INDICATOR BLOCK".
003280     05  FILLER                  PIC X(50)   VALUE SPACES.
003290
003300 01  BLANK-LINE.
003310     05  FILLER                  PIC X(132)  VALUE SPACES.
003320
003330 01  SECTION-TITLE-LINE.
003340     05  FILLER                  PIC X(10)   VALUE SPACES.
003350     05  O-SECTION-TITLE         PIC X(40).
003360     05  FILLER                  PIC X(82)   VALUE SPACES.
003370
003380 01  INFO-LINE.
003390     05  FILLER                  PIC X(10)   VALUE SPACES.
003400     05  O-INFO-LABEL            PIC X(40).
003410     05  O-INFO-VALUE            PIC $$,$$$,$$$,$$9.99.
003420     05  FILLER                  PIC X(61)   VALUE SPACES.
003430
003440* REDEFINES #1 - PLAIN COUNT VIEW OF THE SAME DETAIL LINE.
003450 01  INFO-LINE-CNT REDEFINES INFO-LINE.
003460     05  FILLER                  PIC X(10).
003470     05  FILLER                  PIC X(40).
003480     05  O-INFO-CNT              PIC ZZZ,ZZZ,ZZ9.
003490     05  FILLER                  PIC X(61).
003500
003510 01  DIM-LINE.
003520     05  FILLER                  PIC X(10)   VALUE SPACES.
003530     05  O-DIM-KEY               PIC X(20).
003540     05  FILLER                  PIC X(02)   VALUE SPACES.
003550     05  O-DIM-REVENUE           PIC $$,$$$,$$$,$$9.99.
003560     05  FILLER                  PIC X(02)   VALUE SPACES.
003570     05  O-DIM-ORDERS            PIC ZZZ,ZZ9.
003580     05  FILLER                  PIC X(02)   VALUE SPACES.
003590     05  O-DIM-SHARE             PIC ZZ9.99.
003600     05  FILLER                  PIC X(50)   VALUE SPACES.
003610
003620* REDEFINES #2 - PRODUCT-NAME VIEW, KEY WIDENED TO 20 AND NO
003630* SHARE COLUMN (TOP-PRODUCTS IS RANKED, NOT SHARED OUT).
003640 01  DIM-LINE-PROD REDEFINES DIM-LINE.
003650     05  O-DIM-PROD-KEY          PIC X(20).
003660     05  FILLER                  PIC X(2).
003670     05  O-DIM-PROD-REVENUE      PIC $$,$$$,$$$,$$9.99.
003680     05  FILLER                  PIC X(2).
003690     05  O-DIM-PROD-ORDERS       PIC ZZZ,ZZ9.
003700     05  FILLER                  PIC X(68).
003710
003720* REDEFINES #3 - AGE-GROUP VIEW, ADDS THE DISTINCT-CUSTOMER
003730* COLUMN CARRIED IN T-DEMO-CUSTOMERS.
003740 01  DIM-LINE-DEMO REDEFINES DIM-LINE.
003750     05  FILLER                  PIC X(66).
003760     05  O-DIM-CUSTOMERS         PIC ZZZ,ZZ9.
003770     05  FILLER                  PIC X(43).
003780
003790* REDEFINES #4 - YEAR/QUARTER/MONTH VIEW, SHARE COLUMN REPLACED
003800* BY UNITS-SOLD (TIME TABLES ARE NOT SHARED OUT PER RULE R7).
003810 01  DIM-LINE-TIME REDEFINES DIM-LINE.
003820     05  FILLER                  PIC X(10).
003830     05  FILLER                  PIC X(20).
003840     05  FILLER                  PIC X(2).
003850     05  FILLER                  PIC X(17).
003860     05  FILLER                  PIC X(2).
003870     05  FILLER                  PIC X(7).
003880     05  FILLER                  PIC X(2).
003890     05  O-DIM-TIME-QTY          PIC ZZZ,ZZZ,ZZ9.
003900     05  FILLER                  PIC X(45).
003910
003920 PROCEDURE DIVISION.
003930
003940 0000-SALANL01.
003950     PERFORM 1000-INIT.
003960     PERFORM 2000-MAINLINE
003970         UNTIL MORE-RECS = "NO".
003980     PERFORM 3000-CLOSING.
003990     STOP RUN.
004000
004010
004020 1000-INIT.
004030     MOVE FUNCTION CURRENT-DATE TO I-DATE.
004040     MOVE I-DAY TO O-DAY.
004050     MOVE I-YEAR TO O-YEAR.
004060     MOVE I-MONTH TO O-MONTH.
004070
004080     OPEN OUTPUT PRTOUT.
004090     PERFORM 9900-HEADING.
004100
004110     OPEN INPUT CLEANED-SALES-FILE.
004120     OPEN OUTPUT ANALYSIS-EXTRACT-FILE.
004130     PERFORM 9000-READ.
004140
004150
004160 2000-MAINLINE.
004170     ADD 1 TO C-REC-CTR.
004180     PERFORM 2100-ACCUM-KPI.
004190     PERFORM 2200-ACCUM-CATEGORY.
004200     PERFORM 2300-ACCUM-REGION.
004210     PERFORM 2400-ACCUM-PAYMENT.
004220     PERFORM 2500-ACCUM-TIME.
004230     PERFORM 2600-ACCUM-PRODUCT.
004240     PERFORM 2700-ACCUM-DEMO.
004250     PERFORM 2800-ACCUM-CUSTOMER.
004260     PERFORM 9000-READ.
004270
004280
004290* RULE R5/R6 - RUNNING TOTALS FOR THE TEN HEADLINE KPI'S.
004300 2100-ACCUM-KPI.
004310     ADD 1 TO W-TOTAL-ORDERS.
004320     ADD CLN-QUANTITY TO W-TOTAL-QUANTITY.
004330     ADD CLN-TOTAL-AMOUNT TO W-TOTAL-REVENUE.
004340     ADD CLN-DISCOUNT TO W-TOTAL-DISCOUNT.
004350
004360
004370* RULE R7/R9 - REVENUE, ORDERS AND QUANTITY BY CATEGORY.
004380 2200-ACCUM-CATEGORY.
004390     MOVE 'N' TO FOUND-SW.
004400     MOVE 1 TO C-IX.
004410     PERFORM 2210-FIND-CATEGORY
004420         UNTIL C-IX > C-CATEGORY-MAX
004430         OR KEY-FOUND.
004440
004450     IF NOT KEY-FOUND
004460         ADD 1 TO C-CATEGORY-MAX
004470         MOVE C-CATEGORY-MAX TO C-IX
004480         MOVE CLN-CATEGORY TO T-CAT-KEY (C-IX)
004490     END-IF.
004500
004510     ADD CLN-TOTAL-AMOUNT TO T-CAT-REVENUE (C-IX).
004520     ADD 1 TO T-CAT-ORDERS (C-IX).
004530     ADD CLN-QUANTITY TO T-CAT-QTY (C-IX).
004540
004550
004560 2210-FIND-CATEGORY.
004570     IF T-CAT-KEY (C-IX) = CLN-CATEGORY
004580         MOVE 'Y' TO FOUND-SW
004590     ELSE
004600         ADD 1 TO C-IX
004610     END-IF.
004620
004630
004640* RULE R7/R9 - REVENUE, ORDERS AND QUANTITY BY REGION.
004650 2300-ACCUM-REGION.
004660     MOVE 'N' TO FOUND-SW.
004670     MOVE 1 TO C-IX.
004680     PERFORM 2310-FIND-REGION
004690         UNTIL C-IX > C-REGION-MAX
004700         OR KEY-FOUND.
004710
004720     IF NOT KEY-FOUND
004730         ADD 1 TO C-REGION-MAX
004740         MOVE C-REGION-MAX TO C-IX
004750         MOVE CLN-REGION TO T-REG-KEY (C-IX)
004760     END-IF.
004770
004780     ADD CLN-TOTAL-AMOUNT TO T-REG-REVENUE (C-IX).
004790     ADD 1 TO T-REG-ORDERS (C-IX).
004800     ADD CLN-QUANTITY TO T-REG-QTY (C-IX).
004810
004820
004830 2310-FIND-REGION.
004840     IF T-REG-KEY (C-IX) = CLN-REGION
004850         MOVE 'Y' TO FOUND-SW
004860     ELSE
004870         ADD 1 TO C-IX
004880     END-IF.
004890
004900
004910* RULE R7/R9 - REVENUE, ORDERS AND QUANTITY BY PAYMENT METHOD.
004920 2400-ACCUM-PAYMENT.
004930     MOVE 'N' TO FOUND-SW.
004940     MOVE 1 TO C-IX.
004950     PERFORM 2410-FIND-PAYMENT
004960         UNTIL C-IX > C-PAYMENT-MAX
004970         OR KEY-FOUND.
004980
004990     IF NOT KEY-FOUND
005000         ADD 1 TO C-PAYMENT-MAX
005010         MOVE C-PAYMENT-MAX TO C-IX
005020         MOVE CLN-PAYMENT-METHOD TO T-PAY-KEY (C-IX)
005030     END-IF.
005040
005050     ADD CLN-TOTAL-AMOUNT TO T-PAY-REVENUE (C-IX).
005060     ADD 1 TO T-PAY-ORDERS (C-IX).
005070     ADD CLN-QUANTITY TO T-PAY-QTY (C-IX).
005080
005090
005100 2410-FIND-PAYMENT.
005110     IF T-PAY-KEY (C-IX) = CLN-PAYMENT-METHOD
005120         MOVE 'Y' TO FOUND-SW
005130     ELSE
005140         ADD 1 TO C-IX
005150     END-IF.
005160
005170
005180* RULE R8 - MONTHLY/QUARTERLY/YEARLY REVENUE TRENDS.
005190 2500-ACCUM-TIME.
005200     PERFORM 2510-ACCUM-YEAR.
005210     PERFORM 2520-ACCUM-QUARTER.
005220     PERFORM 2530-ACCUM-MONTH.
005230
005240
005250 2510-ACCUM-YEAR.
005260     MOVE 'N' TO FOUND-SW.
005270     MOVE 1 TO C-IX.
005280     PERFORM 2511-FIND-YEAR
005290         UNTIL C-IX > C-YEARLY-MAX
005300         OR KEY-FOUND.
005310
005320     IF NOT KEY-FOUND
005330         ADD 1 TO C-YEARLY-MAX
005340         MOVE C-YEARLY-MAX TO C-IX
005350         MOVE CLN-YEAR TO T-YR-KEY (C-IX)
005360     END-IF.
005370
005380     ADD CLN-TOTAL-AMOUNT TO T-YR-REVENUE (C-IX).
005390     ADD 1 TO T-YR-ORDERS (C-IX).
005400     ADD CLN-QUANTITY TO T-YR-QTY (C-IX).
005410
005420
005430 2511-FIND-YEAR.
005440     IF T-YR-KEY (C-IX) = CLN-YEAR
005450         MOVE 'Y' TO FOUND-SW
005460     ELSE
005470         ADD 1 TO C-IX
005480     END-IF.
005490
005500
005510 2520-ACCUM-QUARTER.
005520     MOVE SPACES TO T-QTR-KEY (1).
005530     MOVE CLN-YEAR TO T-QTR-KEY (1) (1:4).
005540     MOVE CLN-QUARTER TO T-QTR-KEY (1) (5:1).
005550
005560     MOVE 'N' TO FOUND-SW.
005570     MOVE 1 TO C-IX.
005580     PERFORM 2521-FIND-QUARTER
005590         UNTIL C-IX > C-QUARTERLY-MAX
005600         OR KEY-FOUND.
005610
005620     IF NOT KEY-FOUND
005630         ADD 1 TO C-QUARTERLY-MAX
005640         MOVE C-QUARTERLY-MAX TO C-IX
005650         MOVE T-QTR-KEY (1) TO T-QTR-KEY (C-IX)
005660     END-IF.
005670
005680     ADD CLN-TOTAL-AMOUNT TO T-QTR-REVENUE (C-IX).
005690     ADD 1 TO T-QTR-ORDERS (C-IX).
005700     ADD CLN-QUANTITY TO T-QTR-QTY (C-IX).
005710
005720
005730 2521-FIND-QUARTER.
005740     IF T-QTR-KEY (C-IX) = T-QTR-KEY (1)
005750         MOVE 'Y' TO FOUND-SW
005760     ELSE
005770         ADD 1 TO C-IX
005780     END-IF.
005790
005800
005810 2530-ACCUM-MONTH.
005820     MOVE 'N' TO FOUND-SW.
005830     MOVE 1 TO C-IX.
005840     PERFORM 2531-FIND-MONTH
005850         UNTIL C-IX > C-MONTHLY-MAX
005860         OR KEY-FOUND.
005870
005880     IF NOT KEY-FOUND
005890         ADD 1 TO C-MONTHLY-MAX
005900         MOVE C-MONTHLY-MAX TO C-IX
005910         MOVE CLN-PERIOD-NUM TO T-MON-KEY (C-IX)
005920         MOVE CLN-MONTH-NAME TO T-MON-NAME (C-IX)
005930     END-IF.
005940
005950     ADD CLN-TOTAL-AMOUNT TO T-MON-REVENUE (C-IX).
005960     ADD 1 TO T-MON-ORDERS (C-IX).
005970     ADD CLN-QUANTITY TO T-MON-QTY (C-IX).
005980
005990
006000 2531-FIND-MONTH.
006010     IF T-MON-KEY (C-IX) = CLN-PERIOD-NUM
006020         MOVE 'Y' TO FOUND-SW
006030     ELSE
006040         ADD 1 TO C-IX
006050     END-IF.
006060
006070
006080* RULE R10 - TOP PRODUCTS, RANKED AND TRUNCATED IN 7000.
006090 2600-ACCUM-PRODUCT.
006100     MOVE 'N' TO FOUND-SW.
006110     MOVE 1 TO C-IX.
006120     PERFORM 2610-FIND-PRODUCT
006130         UNTIL C-IX > C-PRODUCT-MAX
006140         OR KEY-FOUND.
006150
006160     IF NOT KEY-FOUND
006170         ADD 1 TO C-PRODUCT-MAX
006180         MOVE C-PRODUCT-MAX TO C-IX
006190         MOVE CLN-PRODUCT-NAME TO T-PROD-KEY (C-IX)
006200     END-IF.
006210
006220     ADD CLN-TOTAL-AMOUNT TO T-PROD-REVENUE (C-IX).
006230     ADD 1 TO T-PROD-ORDERS (C-IX).
006240     ADD CLN-QUANTITY TO T-PROD-QTY (C-IX).
006250     ADD CLN-UNIT-PRICE TO T-PROD-PRICE-SUM (C-IX).
006260
006270
006280 2610-FIND-PRODUCT.
006290     IF T-PROD-KEY (C-IX) = CLN-PRODUCT-NAME
006300         MOVE 'Y' TO FOUND-SW
006310     ELSE
006320         ADD 1 TO C-IX
006330     END-IF.
006340
006350
006360* RULE R7/R9 - REVENUE, ORDERS AND QUANTITY BY AGE GROUP,
006370* INCLUDING THE 'Unknown' BUCKET FILLED BY SALCLN01.
006380 2700-ACCUM-DEMO.
006390     MOVE 'N' TO FOUND-SW.
006400     MOVE 1 TO C-IX.
006410     PERFORM 2710-FIND-DEMO
006420         UNTIL C-IX > C-DEMO-MAX
006430         OR KEY-FOUND.
006440
006450     IF NOT KEY-FOUND
006460         ADD 1 TO C-DEMO-MAX
006470         MOVE C-DEMO-MAX TO C-IX
006480         MOVE CLN-CUSTOMER-AGE-GROUP TO T-DEMO-KEY (C-IX)
006490     END-IF.
006500
006510     ADD CLN-TOTAL-AMOUNT TO T-DEMO-REVENUE (C-IX).
006520     ADD 1 TO T-DEMO-ORDERS (C-IX).
006530     ADD CLN-QUANTITY TO T-DEMO-QTY (C-IX).
006540     PERFORM 2720-ACCUM-DEMO-CUST.
006550
006560
006570 2710-FIND-DEMO.
006580     IF T-DEMO-KEY (C-IX) = CLN-CUSTOMER-AGE-GROUP
006590         MOVE 'Y' TO FOUND-SW
006600     ELSE
006610         ADD 1 TO C-IX
006620     END-IF.
006630
006640
006650* RULE R11 - DISTINCT CUSTOMERS WITHIN THE AGE-GROUP BUCKET
006660* FOUND OR ADDED ABOVE.  C-IX IS THE BUCKET SUBSCRIPT SET BY
006670* 2700-ACCUM-DEMO AND IS NOT DISTURBED BY THIS PARAGRAPH.
006680 2720-ACCUM-DEMO-CUST.
006690     MOVE 'N' TO FOUND-SW.
006700     MOVE 1 TO C-IX-3.
006710     PERFORM 2721-FIND-DEMO-CUST
006720         UNTIL C-IX-3 > T-DEMO-CUSTOMERS (C-IX)
006730         OR KEY-FOUND.
006740
006750     IF NOT KEY-FOUND
006760         ADD 1 TO T-DEMO-CUSTOMERS (C-IX)
006770         MOVE T-DEMO-CUSTOMERS (C-IX) TO C-IX-3
006780         MOVE CLN-CUSTOMER-ID TO T-DEMO-CUST-ID (C-IX C-IX-3)
006790     END-IF.
006800
006810
006820 2721-FIND-DEMO-CUST.
006830     IF T-DEMO-CUST-ID (C-IX C-IX-3) = CLN-CUSTOMER-ID
006840         MOVE 'Y' TO FOUND-SW
006850     ELSE
006860         ADD 1 TO C-IX-3
006870     END-IF.
006880
006890
006900* RULE R11 - DISTINCT CUSTOMER COUNT.
006910 2800-ACCUM-CUSTOMER.
006920     MOVE 'N' TO FOUND-SW.
006930     MOVE 1 TO C-IX.
006940     PERFORM 2810-FIND-CUSTOMER
006950         UNTIL C-IX > C-CUSTOMER-MAX
006960         OR KEY-FOUND.
006970
006980     IF NOT KEY-FOUND
006990         ADD 1 TO C-CUSTOMER-MAX
007000         MOVE C-CUSTOMER-MAX TO C-IX
007010         MOVE CLN-CUSTOMER-ID TO T-CUST-ID (C-IX)
007020     END-IF.
007030
007040
007050 2810-FIND-CUSTOMER.
007060     IF T-CUST-ID (C-IX) = CLN-CUSTOMER-ID
007070         MOVE 'Y' TO FOUND-SW
007080     ELSE
007090         ADD 1 TO C-IX
007100     END-IF.
007110
007120
007130 3000-CLOSING.
007140     CLOSE CLEANED-SALES-FILE.
007150
007160     PERFORM 6100-COMPUTE-KPIS.
007170     PERFORM 6200-COMPUTE-SHARES.
007180     PERFORM 7000-RANK-TABLES.
007190     PERFORM 8000-PRINT-JOB-LOG.
007200     PERFORM 9500-WRITE-EXTRACT.
007210
007220     CLOSE ANALYSIS-EXTRACT-FILE.
007230     CLOSE PRTOUT.
007240
007250
007260* RULE R5/R6 - AVERAGE ORDER VALUE, AVERAGE QUANTITY PER ORDER
007270* AND THE OVERALL DISCOUNT RATE.
007280 6100-COMPUTE-KPIS.
007290     IF W-TOTAL-ORDERS > ZERO
007300         COMPUTE W-AVG-ORDER-VALUE ROUNDED =
007310             W-TOTAL-REVENUE / W-TOTAL-ORDERS.
007320         COMPUTE W-AVG-QTY-PER-ORDER ROUNDED =
007330             W-TOTAL-QUANTITY / W-TOTAL-ORDERS.
007340     END-IF.
007350
007360     IF W-TOTAL-REVENUE > ZERO
007370         COMPUTE W-DISCOUNT-RATE ROUNDED =
007380             (W-TOTAL-DISCOUNT / W-TOTAL-REVENUE) * 100.
007390     END-IF.
007400
007410
007420* RULE R7/R9 - AVERAGE UNIT PRICE AND SHARE-OF-TOTAL-REVENUE
007430* FOR EVERY ROW OF EVERY DIMENSION TABLE, COMPUTED THE SAME
007440* WAY CBLANL01 COMPUTES C-PIZZA-PERCENT.
007450 6200-COMPUTE-SHARES.
007460     MOVE 1 TO C-IX.
007470     PERFORM 6210-SHARE-CATEGORY
007480         VARYING C-IX FROM 1 BY 1
007490         UNTIL C-IX > C-CATEGORY-MAX.
007500
007510     MOVE 1 TO C-IX.
007520     PERFORM 6220-SHARE-REGION
007530         VARYING C-IX FROM 1 BY 1
007540         UNTIL C-IX > C-REGION-MAX.
007550
007560     MOVE 1 TO C-IX.
007570     PERFORM 6230-SHARE-PAYMENT
007580         VARYING C-IX FROM 1 BY 1
007590         UNTIL C-IX > C-PAYMENT-MAX.
007600
007610     MOVE 1 TO C-IX.
007620     PERFORM 6240-SHARE-DEMO
007630         VARYING C-IX FROM 1 BY 1
007640         UNTIL C-IX > C-DEMO-MAX.
007650
007660     MOVE 1 TO C-IX.
007670     PERFORM 6250-SHARE-PRODUCT
007680         VARYING C-IX FROM 1 BY 1
007690         UNTIL C-IX > C-PRODUCT-MAX.
007700
007710
007720* T-xxx-AVG-PRICE CARRIES AVERAGE ORDER VALUE (REVENUE OVER
007730* ORDERS) FOR EVERY TABLE EXCEPT TOP-PRODUCTS, WHICH USES IT
007740* FOR MEAN UNIT PRICE (REVENUE OVER QUANTITY) IN 6250 BELOW.
007750 6210-SHARE-CATEGORY.
007760     IF T-CAT-ORDERS (C-IX) > ZERO
007770         COMPUTE T-CAT-AVG-PRICE (C-IX) ROUNDED =
007780             T-CAT-REVENUE (C-IX) / T-CAT-ORDERS (C-IX)
007790     END-IF.
007800     IF W-TOTAL-REVENUE > ZERO
007810         COMPUTE T-CAT-SHARE-PCT (C-IX) ROUNDED =
007820             (T-CAT-REVENUE (C-IX) / W-TOTAL-REVENUE) * 100
007830     END-IF.
007840
007850
007860 6220-SHARE-REGION.
007870     IF T-REG-ORDERS (C-IX) > ZERO
007880         COMPUTE T-REG-AVG-PRICE (C-IX) ROUNDED =
007890             T-REG-REVENUE (C-IX) / T-REG-ORDERS (C-IX)
007900     END-IF.
007910     IF W-TOTAL-REVENUE > ZERO
007920         COMPUTE T-REG-SHARE-PCT (C-IX) ROUNDED =
007930             (T-REG-REVENUE (C-IX) / W-TOTAL-REVENUE) * 100
007940     END-IF.
007950
007960
007970* RULE R8 - PAYMENT METHODS ARE SHARED OUT BY USAGE (ORDER
007980* COUNT), NOT BY REVENUE, PER THE ANALYZER SPECIFICATION.
007990 6230-SHARE-PAYMENT.
008000     IF T-PAY-ORDERS (C-IX) > ZERO
008010         COMPUTE T-PAY-AVG-PRICE (C-IX) ROUNDED =
008020             T-PAY-REVENUE (C-IX) / T-PAY-ORDERS (C-IX)
008030     END-IF.
008040     IF W-TOTAL-ORDERS > ZERO
008050         COMPUTE T-PAY-SHARE-PCT (C-IX) ROUNDED =
008060             (T-PAY-ORDERS (C-IX) / W-TOTAL-ORDERS) * 100
008070     END-IF.
008080
008090
008100 6240-SHARE-DEMO.
008110     IF T-DEMO-ORDERS (C-IX) > ZERO
008120         COMPUTE T-DEMO-AVG-PRICE (C-IX) ROUNDED =
008130             T-DEMO-REVENUE (C-IX) / T-DEMO-ORDERS (C-IX)
008140     END-IF.
008150     IF W-TOTAL-REVENUE > ZERO
008160         COMPUTE T-DEMO-SHARE-PCT (C-IX) ROUNDED =
008170             (T-DEMO-REVENUE (C-IX) / W-TOTAL-REVENUE) * 100
008180     END-IF.
008190
008200
008210 6250-SHARE-PRODUCT.
008220* AVG-PRICE IS THE MEAN UNIT-PRICE ACROSS THE PRODUCT'S ORDERS,
008230* PER RULE R9 - NOT REVENUE DIVIDED BY UNITS MOVED, WHICH WOULD
008240* BE PULLED OFF BY DISCOUNTS AND OUTLIER CAPPING.
008250     IF T-PROD-ORDERS (C-IX) > ZERO
008260         COMPUTE T-PROD-AVG-PRICE (C-IX) ROUNDED =
008270             T-PROD-PRICE-SUM (C-IX) / T-PROD-ORDERS (C-IX)
008280     END-IF.
008290
008300
008310* RULE R10 - DESCENDING SELECTION SORT BY REVENUE.  THE SWAP
008320* ONLY FIRES ON STRICT GREATER-THAN SO A TIE KEEPS WHICHEVER
008330* KEY WAS FIRST SEEN IN THE CLEANED FILE.
008340 7000-RANK-TABLES.
008350     PERFORM 7100-RANK-CATEGORY.
008360     PERFORM 7200-RANK-REGION.
008370     PERFORM 7300-RANK-PAYMENT.
008380     PERFORM 7400-RANK-DEMO.
008390     PERFORM 7600-RANK-YEAR.
008400     PERFORM 7700-RANK-QUARTER.
008410     PERFORM 7800-RANK-MONTH.
008420     PERFORM 7500-RANK-PRODUCT.
008430
008440     MOVE C-PRODUCT-MAX TO C-TOP-PRODUCT-MAX.
008450     IF C-TOP-PRODUCT-MAX > 10
008460         MOVE 10 TO C-TOP-PRODUCT-MAX
008470     END-IF.
008480
008490
008500 7100-RANK-CATEGORY.
008510     MOVE 1 TO C-IX.
008520     PERFORM 7110-OUTER-CATEGORY
008530         VARYING C-IX FROM 1 BY 1
008540         UNTIL C-IX >= C-CATEGORY-MAX.
008550
008560
008570 7110-OUTER-CATEGORY.
008580     MOVE C-IX TO C-IX-2.
008590     ADD 1 TO C-IX-2.
008600     PERFORM 7111-INNER-CATEGORY
008610         VARYING C-IX-2 FROM C-IX-2 BY 1
008620         UNTIL C-IX-2 > C-CATEGORY-MAX.
008630
008640
008650 7111-INNER-CATEGORY.
008660     IF T-CAT-REVENUE (C-IX-2) > T-CAT-REVENUE (C-IX)
008670         MOVE T-CATEGORY-ROW (C-IX) TO C-SWAP-CATEGORY-ROW
008680         MOVE T-CATEGORY-ROW (C-IX-2) TO T-CATEGORY-ROW (C-IX)
008690         MOVE C-SWAP-CATEGORY-ROW TO T-CATEGORY-ROW (C-IX-2)
008700     END-IF.
008710
008720
008730 7200-RANK-REGION.
008740     MOVE 1 TO C-IX.
008750     PERFORM 7210-OUTER-REGION
008760         VARYING C-IX FROM 1 BY 1
008770         UNTIL C-IX >= C-REGION-MAX.
008780
008790
008800 7210-OUTER-REGION.
008810     MOVE C-IX TO C-IX-2.
008820     ADD 1 TO C-IX-2.
008830     PERFORM 7211-INNER-REGION
008840         VARYING C-IX-2 FROM C-IX-2 BY 1
008850         UNTIL C-IX-2 > C-REGION-MAX.
008860
008870
008880 7211-INNER-REGION.
008890     IF T-REG-REVENUE (C-IX-2) > T-REG-REVENUE (C-IX)
008900         MOVE T-REGION-ROW (C-IX) TO C-SWAP-REGION-ROW
008910         MOVE T-REGION-ROW (C-IX-2) TO T-REGION-ROW (C-IX)
008920         MOVE C-SWAP-REGION-ROW TO T-REGION-ROW (C-IX-2)
008930     END-IF.
008940
008950
008960 7300-RANK-PAYMENT.
008970     MOVE 1 TO C-IX.
008980     PERFORM 7310-OUTER-PAYMENT
008990         VARYING C-IX FROM 1 BY 1
009000         UNTIL C-IX >= C-PAYMENT-MAX.
009010
009020
009030 7310-OUTER-PAYMENT.
009040     MOVE C-IX TO C-IX-2.
009050     ADD 1 TO C-IX-2.
009060     PERFORM 7311-INNER-PAYMENT
009070         VARYING C-IX-2 FROM C-IX-2 BY 1
009080         UNTIL C-IX-2 > C-PAYMENT-MAX.
009090
009100
009110 7311-INNER-PAYMENT.
009120     IF T-PAY-REVENUE (C-IX-2) > T-PAY-REVENUE (C-IX)
009130         MOVE T-PAY-ROW (C-IX) TO C-SWAP-PAY-ROW
009140         MOVE T-PAY-ROW (C-IX-2) TO T-PAY-ROW (C-IX)
009150         MOVE C-SWAP-PAY-ROW TO T-PAY-ROW (C-IX-2)
009160     END-IF.
009170
009180
009190 7400-RANK-DEMO.
009200     MOVE 1 TO C-IX.
009210     PERFORM 7410-OUTER-DEMO
009220         VARYING C-IX FROM 1 BY 1
009230         UNTIL C-IX >= C-DEMO-MAX.
009240
009250
009260 7410-OUTER-DEMO.
009270     MOVE C-IX TO C-IX-2.
009280     ADD 1 TO C-IX-2.
009290     PERFORM 7411-INNER-DEMO
009300         VARYING C-IX-2 FROM C-IX-2 BY 1
009310         UNTIL C-IX-2 > C-DEMO-MAX.
009320
009330
009340 7411-INNER-DEMO.
009350     IF T-DEMO-REVENUE (C-IX-2) > T-DEMO-REVENUE (C-IX)
009360         MOVE T-DEMO-ROW (C-IX) TO C-SWAP-DEMO-ROW
009370         MOVE T-DEMO-ROW (C-IX-2) TO T-DEMO-ROW (C-IX)
009380         MOVE C-SWAP-DEMO-ROW TO T-DEMO-ROW (C-IX-2)
009390     END-IF.
009400
009410
009420 7500-RANK-PRODUCT.
009430     MOVE 1 TO C-IX.
009440     PERFORM 7510-OUTER-PRODUCT
009450         VARYING C-IX FROM 1 BY 1
009460         UNTIL C-IX >= C-PRODUCT-MAX.
009470
009480
009490 7510-OUTER-PRODUCT.
009500     MOVE C-IX TO C-IX-2.
009510     ADD 1 TO C-IX-2.
009520     PERFORM 7511-INNER-PRODUCT
009530         VARYING C-IX-2 FROM C-IX-2 BY 1
009540         UNTIL C-IX-2 > C-PRODUCT-MAX.
009550
009560
009570 7511-INNER-PRODUCT.
009580     IF T-PROD-REVENUE (C-IX-2) > T-PROD-REVENUE (C-IX)
009590         MOVE T-PROD-ROW (C-IX) TO C-SWAP-PROD-ROW
009600         MOVE T-PROD-ROW (C-IX-2) TO T-PROD-ROW (C-IX)
009610         MOVE C-SWAP-PROD-ROW TO T-PROD-ROW (C-IX-2)
009620     END-IF.
009630
009640
009650* TIME TABLES ARE PRESENTED IN ASCENDING KEY ORDER, NOT BY
009660* REVENUE - THE SWAP RULE BELOW IS REVERSED FROM 7100/7500.
009670 7600-RANK-YEAR.
009680     MOVE 1 TO C-IX.
009690     PERFORM 7610-OUTER-YEAR
009700         VARYING C-IX FROM 1 BY 1
009710         UNTIL C-IX >= C-YEARLY-MAX.
009720
009730
009740 7610-OUTER-YEAR.
009750     MOVE C-IX TO C-IX-2.
009760     ADD 1 TO C-IX-2.
009770     PERFORM 7611-INNER-YEAR
009780         VARYING C-IX-2 FROM C-IX-2 BY 1
009790         UNTIL C-IX-2 > C-YEARLY-MAX.
009800
009810
009820 7611-INNER-YEAR.
009830     IF T-YR-KEY (C-IX-2) < T-YR-KEY (C-IX)
009840         MOVE T-YR-ROW (C-IX) TO C-SWAP-YR-ROW
009850         MOVE T-YR-ROW (C-IX-2) TO T-YR-ROW (C-IX)
009860         MOVE C-SWAP-YR-ROW TO T-YR-ROW (C-IX-2)
009870     END-IF.
009880
009890
009900 7700-RANK-QUARTER.
009910     MOVE 1 TO C-IX.
009920     PERFORM 7710-OUTER-QUARTER
009930         VARYING C-IX FROM 1 BY 1
009940         UNTIL C-IX >= C-QUARTERLY-MAX.
009950
009960
009970 7710-OUTER-QUARTER.
009980     MOVE C-IX TO C-IX-2.
009990     ADD 1 TO C-IX-2.
010000     PERFORM 7711-INNER-QUARTER
010010         VARYING C-IX-2 FROM C-IX-2 BY 1
010020         UNTIL C-IX-2 > C-QUARTERLY-MAX.
010030
010040
010050 7711-INNER-QUARTER.
010060     IF T-QTR-KEY (C-IX-2) < T-QTR-KEY (C-IX)
010070         MOVE T-QTR-ROW (C-IX) TO C-SWAP-QTR-ROW
010080         MOVE T-QTR-ROW (C-IX-2) TO T-QTR-ROW (C-IX)
010090         MOVE C-SWAP-QTR-ROW TO T-QTR-ROW (C-IX-2)
010100     END-IF.
010110
010120
010130 7800-RANK-MONTH.
010140     MOVE 1 TO C-IX.
010150     PERFORM 7810-OUTER-MONTH
010160         VARYING C-IX FROM 1 BY 1
010170         UNTIL C-IX >= C-MONTHLY-MAX.
010180
010190
010200 7810-OUTER-MONTH.
010210     MOVE C-IX TO C-IX-2.
010220     ADD 1 TO C-IX-2.
010230     PERFORM 7811-INNER-MONTH
010240         VARYING C-IX-2 FROM C-IX-2 BY 1
010250         UNTIL C-IX-2 > C-MONTHLY-MAX.
010260
010270
010280 7811-INNER-MONTH.
010290     IF T-MON-KEY (C-IX-2) < T-MON-KEY (C-IX)
010300         MOVE T-MON-ROW (C-IX) TO C-SWAP-MON-ROW
010310         MOVE T-MON-ROW (C-IX-2) TO T-MON-ROW (C-IX)
010320         MOVE C-SWAP-MON-ROW TO T-MON-ROW (C-IX-2)
010330     END-IF.
010340
010350
010360*-----------------------------------------------------------
010370* JOB LOG PRINTING.
010380*-----------------------------------------------------------
010390 8000-PRINT-JOB-LOG.
010400     PERFORM 8100-PRINT-KPI-BLOCK.
010410     PERFORM 8200-PRINT-CATEGORY.
010420     PERFORM 8300-PRINT-REGION.
010430     PERFORM 8400-PRINT-PAYMENT.
010440     PERFORM 8500-PRINT-TIME.
010450     PERFORM 8600-PRINT-TOP-PRODUCTS.
010460     PERFORM 8700-PRINT-DEMO.
010470
010480
010490 8100-PRINT-KPI-BLOCK.
010500     MOVE 'KEY PERFORMANCE INDICATORS' TO O-SECTION-TITLE.
010510     WRITE PRTLINE FROM SECTION-TITLE-LINE
010520         AFTER ADVANCING 2 LINES.
010530
010540     MOVE 'TOTAL REVENUE AFTER DISCOUNT' TO O-INFO-LABEL.
010550     MOVE W-TOTAL-REVENUE TO O-INFO-VALUE.
010560     WRITE PRTLINE FROM INFO-LINE AFTER ADVANCING 1 LINE.
010570
010580     MOVE 'TOTAL ORDERS' TO O-INFO-LABEL.
010590     MOVE W-TOTAL-ORDERS TO O-INFO-CNT.
010600     WRITE PRTLINE FROM INFO-LINE-CNT AFTER ADVANCING 1 LINE.
010610
010620     MOVE 'AVERAGE ORDER VALUE' TO O-INFO-LABEL.
010630     MOVE W-AVG-ORDER-VALUE TO O-INFO-VALUE.
010640     WRITE PRTLINE FROM INFO-LINE AFTER ADVANCING 1 LINE.
010650
010660     MOVE 'TOTAL QUANTITY SOLD' TO O-INFO-LABEL.
010670     MOVE W-TOTAL-QUANTITY TO O-INFO-CNT.
010680     WRITE PRTLINE FROM INFO-LINE-CNT AFTER ADVANCING 1 LINE.
010690
010700     MOVE 'AVERAGE QUANTITY PER ORDER' TO O-INFO-LABEL.
010710     MOVE W-AVG-QTY-PER-ORDER TO O-INFO-VALUE.
010720     WRITE PRTLINE FROM INFO-LINE AFTER ADVANCING 1 LINE.
010730
010740     MOVE 'TOTAL DISCOUNT GIVEN' TO O-INFO-LABEL.
010750     MOVE W-TOTAL-DISCOUNT TO O-INFO-VALUE.
010760     WRITE PRTLINE FROM INFO-LINE AFTER ADVANCING 1 LINE.
010770
010780     MOVE 'OVERALL DISCOUNT RATE PCT' TO O-INFO-LABEL.
010790     MOVE W-DISCOUNT-RATE TO O-INFO-VALUE.
010800     WRITE PRTLINE FROM INFO-LINE AFTER ADVANCING 1 LINE.
010810
010820     MOVE 'DISTINCT CUSTOMERS' TO O-INFO-LABEL.
010830     MOVE C-CUSTOMER-MAX TO O-INFO-CNT.
010840     WRITE PRTLINE FROM INFO-LINE-CNT AFTER ADVANCING 1 LINE.
010850
010860     MOVE 'DISTINCT PRODUCTS' TO O-INFO-LABEL.
010870     MOVE C-PRODUCT-MAX TO O-INFO-CNT.
010880     WRITE PRTLINE FROM INFO-LINE-CNT AFTER ADVANCING 1 LINE.
010890
010900     MOVE 'DISTINCT CATEGORIES' TO O-INFO-LABEL.
010910     MOVE C-CATEGORY-MAX TO O-INFO-CNT.
010920     WRITE PRTLINE FROM INFO-LINE-CNT AFTER ADVANCING 2 LINES.
010930
010940
010950 8200-PRINT-CATEGORY.
010960     MOVE 'REVENUE BY CATEGORY' TO O-SECTION-TITLE.
010970     WRITE PRTLINE FROM SECTION-TITLE-LINE
010980         AFTER ADVANCING 2 LINES.
010990
011000     MOVE 1 TO C-IX.
011010     PERFORM 8210-PRINT-CATEGORY-ROW
011020         VARYING C-IX FROM 1 BY 1
011030         UNTIL C-IX > C-CATEGORY-MAX.
011040
011050
011060 8210-PRINT-CATEGORY-ROW.
011070     MOVE T-CAT-KEY (C-IX) TO O-DIM-KEY.
011080     MOVE T-CAT-REVENUE (C-IX) TO O-DIM-REVENUE.
011090     MOVE T-CAT-ORDERS (C-IX) TO O-DIM-ORDERS.
011100     MOVE T-CAT-SHARE-PCT (C-IX) TO O-DIM-SHARE.
011110     WRITE PRTLINE FROM DIM-LINE AFTER ADVANCING 1 LINE.
011120
011130
011140 8300-PRINT-REGION.
011150     MOVE 'REVENUE BY REGION' TO O-SECTION-TITLE.
011160     WRITE PRTLINE FROM SECTION-TITLE-LINE
011170         AFTER ADVANCING 2 LINES.
011180
011190     MOVE 1 TO C-IX.
011200     PERFORM 8310-PRINT-REGION-ROW
011210         VARYING C-IX FROM 1 BY 1
011220         UNTIL C-IX > C-REGION-MAX.
011230
011240
011250 8310-PRINT-REGION-ROW.
011260     MOVE T-REG-KEY (C-IX) TO O-DIM-KEY.
011270     MOVE T-REG-REVENUE (C-IX) TO O-DIM-REVENUE.
011280     MOVE T-REG-ORDERS (C-IX) TO O-DIM-ORDERS.
011290     MOVE T-REG-SHARE-PCT (C-IX) TO O-DIM-SHARE.
011300     WRITE PRTLINE FROM DIM-LINE AFTER ADVANCING 1 LINE.
011310
011320
011330 8400-PRINT-PAYMENT.
011340     MOVE 'REVENUE BY PAYMENT METHOD' TO O-SECTION-TITLE.
011350     WRITE PRTLINE FROM SECTION-TITLE-LINE
011360         AFTER ADVANCING 2 LINES.
011370
011380     MOVE 1 TO C-IX.
011390     PERFORM 8410-PRINT-PAYMENT-ROW
011400         VARYING C-IX FROM 1 BY 1
011410         UNTIL C-IX > C-PAYMENT-MAX.
011420
011430
011440 8410-PRINT-PAYMENT-ROW.
011450     MOVE T-PAY-KEY (C-IX) TO O-DIM-KEY.
011460     MOVE T-PAY-REVENUE (C-IX) TO O-DIM-REVENUE.
011470     MOVE T-PAY-ORDERS (C-IX) TO O-DIM-ORDERS.
011480     MOVE T-PAY-SHARE-PCT (C-IX) TO O-DIM-SHARE.
011490     WRITE PRTLINE FROM DIM-LINE AFTER ADVANCING 1 LINE.
011500
011510
011520 8500-PRINT-TIME.
011530* RULE R8 - PRESENTED YEARLY, THEN QUARTERLY, THEN MONTHLY, ALL
011540* IN ASCENDING KEY ORDER (SEE RULE R10 NOTE IN 7600-RANK-TIME).
011550     MOVE 'REVENUE BY YEAR' TO O-SECTION-TITLE.
011560     WRITE PRTLINE FROM SECTION-TITLE-LINE
011570         AFTER ADVANCING 2 LINES.
011580
011590     MOVE 1 TO C-IX.
011600     PERFORM 8510-PRINT-YEAR-ROW
011610         VARYING C-IX FROM 1 BY 1
011620         UNTIL C-IX > C-YEARLY-MAX.
011630
011640     MOVE 'REVENUE BY QUARTER' TO O-SECTION-TITLE.
011650     WRITE PRTLINE FROM SECTION-TITLE-LINE
011660         AFTER ADVANCING 2 LINES.
011670
011680     MOVE 1 TO C-IX.
011690     PERFORM 8520-PRINT-QUARTER-ROW
011700         VARYING C-IX FROM 1 BY 1
011710         UNTIL C-IX > C-QUARTERLY-MAX.
011720
011730     MOVE 'REVENUE BY MONTH' TO O-SECTION-TITLE.
011740     WRITE PRTLINE FROM SECTION-TITLE-LINE
011750         AFTER ADVANCING 2 LINES.
011760
011770     MOVE 1 TO C-IX.
011780     PERFORM 8530-PRINT-MONTH-ROW
011790         VARYING C-IX FROM 1 BY 1
011800         UNTIL C-IX > C-MONTHLY-MAX.
011810
011820
011830 8510-PRINT-YEAR-ROW.
011840     MOVE T-YR-KEY (C-IX) TO O-DIM-KEY.
011850     MOVE T-YR-REVENUE (C-IX) TO O-DIM-REVENUE.
011860     MOVE T-YR-ORDERS (C-IX) TO O-DIM-ORDERS.
011870     MOVE T-YR-QTY (C-IX) TO O-DIM-TIME-QTY.
011880     WRITE PRTLINE FROM DIM-LINE-TIME AFTER ADVANCING 1 LINE.
011890
011900
011910 8520-PRINT-QUARTER-ROW.
011920     MOVE T-QTR-KEY (C-IX) TO O-DIM-KEY.
011930     MOVE T-QTR-REVENUE (C-IX) TO O-DIM-REVENUE.
011940     MOVE T-QTR-ORDERS (C-IX) TO O-DIM-ORDERS.
011950     MOVE T-QTR-QTY (C-IX) TO O-DIM-TIME-QTY.
011960     WRITE PRTLINE FROM DIM-LINE-TIME AFTER ADVANCING 1 LINE.
011970
011980
011990 8530-PRINT-MONTH-ROW.
012000     MOVE T-MON-KEY (C-IX) TO O-DIM-KEY.
012010     MOVE T-MON-REVENUE (C-IX) TO O-DIM-REVENUE.
012020     MOVE T-MON-ORDERS (C-IX) TO O-DIM-ORDERS.
012030     MOVE T-MON-QTY (C-IX) TO O-DIM-TIME-QTY.
012040     WRITE PRTLINE FROM DIM-LINE-TIME AFTER ADVANCING 1 LINE.
012050
012060
012070 8600-PRINT-TOP-PRODUCTS.
012080     MOVE 'TOP 10 PRODUCTS BY REVENUE' TO O-SECTION-TITLE.
012090     WRITE PRTLINE FROM SECTION-TITLE-LINE
012100         AFTER ADVANCING 2 LINES.
012110
012120     MOVE 1 TO C-IX.
012130     PERFORM 8610-PRINT-PRODUCT-ROW
012140         VARYING C-IX FROM 1 BY 1
012150         UNTIL C-IX > C-TOP-PRODUCT-MAX.
012160
012170
012180 8610-PRINT-PRODUCT-ROW.
012190     MOVE T-PROD-KEY (C-IX) TO O-DIM-PROD-KEY.
012200     MOVE T-PROD-REVENUE (C-IX) TO O-DIM-PROD-REVENUE.
012210     MOVE T-PROD-ORDERS (C-IX) TO O-DIM-PROD-ORDERS.
012220     WRITE PRTLINE FROM DIM-LINE-PROD AFTER ADVANCING 1 LINE.
012230
012240
012250 8700-PRINT-DEMO.
012260     MOVE 'REVENUE BY AGE GROUP' TO O-SECTION-TITLE.
012270     WRITE PRTLINE FROM SECTION-TITLE-LINE
012280         AFTER ADVANCING 2 LINES.
012290
012300     MOVE 1 TO C-IX.
012310     PERFORM 8710-PRINT-DEMO-ROW
012320         VARYING C-IX FROM 1 BY 1
012330         UNTIL C-IX > C-DEMO-MAX.
012340
012350
012360 8710-PRINT-DEMO-ROW.
012370     MOVE T-DEMO-KEY (C-IX) TO O-DIM-KEY.
012380     MOVE T-DEMO-REVENUE (C-IX) TO O-DIM-REVENUE.
012390     MOVE T-DEMO-ORDERS (C-IX) TO O-DIM-ORDERS.
012400     MOVE T-DEMO-SHARE-PCT (C-IX) TO O-DIM-SHARE.
012410     MOVE T-DEMO-CUSTOMERS (C-IX) TO O-DIM-CUSTOMERS.
012420     WRITE PRTLINE FROM DIM-LINE AFTER ADVANCING 1 LINE.
012430
012440
012450*-----------------------------------------------------------
012460* ANALYSIS EXTRACT FILE - HAND-OFF TO SALRPT01.
012470*-----------------------------------------------------------
012480 9500-WRITE-EXTRACT.
012490     PERFORM 9510-WRITE-KPI-ROW.
012500
012510     MOVE 1 TO C-IX.
012520     PERFORM 9520-WRITE-CATEGORY-ROW
012530         VARYING C-IX FROM 1 BY 1
012540         UNTIL C-IX > C-CATEGORY-MAX.
012550
012560     MOVE 1 TO C-IX.
012570     PERFORM 9530-WRITE-REGION-ROW
012580         VARYING C-IX FROM 1 BY 1
012590         UNTIL C-IX > C-REGION-MAX.
012600
012610     MOVE 1 TO C-IX.
012620     PERFORM 9540-WRITE-PAYMENT-ROW
012630         VARYING C-IX FROM 1 BY 1
012640         UNTIL C-IX > C-PAYMENT-MAX.
012650
012660     MOVE 1 TO C-IX.
012670     PERFORM 9550-WRITE-MONTH-ROW
012680         VARYING C-IX FROM 1 BY 1
012690         UNTIL C-IX > C-MONTHLY-MAX.
012700
012710     MOVE 1 TO C-IX.
012720     PERFORM 9560-WRITE-PRODUCT-ROW
012730         VARYING C-IX FROM 1 BY 1
012740         UNTIL C-IX > C-TOP-PRODUCT-MAX.
012750
012760     MOVE 1 TO C-IX.
012770     PERFORM 9570-WRITE-DEMO-ROW
012780         VARYING C-IX FROM 1 BY 1
012790         UNTIL C-IX > C-DEMO-MAX.
012800
012810
012820 9510-WRITE-KPI-ROW.
012830     MOVE SPACES TO EX-KPI-REC.
012840     MOVE 'KP' TO EX-REC-TYPE.
012850     MOVE W-TOTAL-REVENUE TO KPI-TOTAL-REVENUE.
012860     MOVE W-TOTAL-ORDERS TO KPI-TOTAL-ORDERS.
012870     MOVE W-AVG-ORDER-VALUE TO KPI-AVG-ORDER-VALUE.
012880     MOVE W-TOTAL-QUANTITY TO KPI-TOTAL-QUANTITY.
012890     MOVE W-AVG-QTY-PER-ORDER TO KPI-AVG-QTY-PER-ORDER.
012900     MOVE W-TOTAL-DISCOUNT TO KPI-TOTAL-DISCOUNT.
012910     MOVE W-DISCOUNT-RATE TO KPI-DISCOUNT-RATE.
012920     MOVE C-CUSTOMER-MAX TO KPI-UNIQUE-CUSTOMERS.
012930     MOVE C-PRODUCT-MAX TO KPI-UNIQUE-PRODUCTS.
012940     MOVE C-CATEGORY-MAX TO KPI-UNIQUE-CATEGORIES.
012950     WRITE EX-REC FROM EX-KPI-REC.
012960
012970
012980 9520-WRITE-CATEGORY-ROW.
012990     MOVE SPACES TO EX-REC.
013000     MOVE 'CA' TO EX-REC-TYPE.
013010     MOVE T-CAT-KEY (C-IX) TO EX-KEY.
013020     MOVE T-CAT-REVENUE (C-IX) TO EX-REVENUE.
013030     MOVE T-CAT-ORDERS (C-IX) TO EX-ORDER-COUNT.
013040     MOVE T-CAT-QTY (C-IX) TO EX-QUANTITY.
013050     MOVE T-CAT-SHARE-PCT (C-IX) TO EX-SHARE-PCT.
013060     MOVE T-CAT-AVG-PRICE (C-IX) TO EX-AVG-PRICE.
013070     WRITE EX-REC.
013080
013090
013100 9530-WRITE-REGION-ROW.
013110     MOVE SPACES TO EX-REC.
013120     MOVE 'RG' TO EX-REC-TYPE.
013130     MOVE T-REG-KEY (C-IX) TO EX-KEY.
013140     MOVE T-REG-REVENUE (C-IX) TO EX-REVENUE.
013150     MOVE T-REG-ORDERS (C-IX) TO EX-ORDER-COUNT.
013160     MOVE T-REG-QTY (C-IX) TO EX-QUANTITY.
013170     MOVE T-REG-SHARE-PCT (C-IX) TO EX-SHARE-PCT.
013180     MOVE T-REG-AVG-PRICE (C-IX) TO EX-AVG-PRICE.
013190     WRITE EX-REC.
013200
013210
013220 9540-WRITE-PAYMENT-ROW.
013230     MOVE SPACES TO EX-REC.
013240     MOVE 'PM' TO EX-REC-TYPE.
013250     MOVE T-PAY-KEY (C-IX) TO EX-KEY.
013260     MOVE T-PAY-REVENUE (C-IX) TO EX-REVENUE.
013270     MOVE T-PAY-ORDERS (C-IX) TO EX-ORDER-COUNT.
013280     MOVE T-PAY-QTY (C-IX) TO EX-QUANTITY.
013290     MOVE T-PAY-SHARE-PCT (C-IX) TO EX-SHARE-PCT.
013300     MOVE T-PAY-AVG-PRICE (C-IX) TO EX-AVG-PRICE.
013310     WRITE EX-REC.
013320
013330
013340 9550-WRITE-MONTH-ROW.
013350     MOVE SPACES TO EX-REC.
013360     MOVE 'TM' TO EX-REC-TYPE.
013370     MOVE T-MON-KEY (C-IX) TO EX-KEY.
013380     MOVE T-MON-NAME (C-IX) TO EX-KEY-2.
013390     MOVE T-MON-REVENUE (C-IX) TO EX-REVENUE.
013400     MOVE T-MON-ORDERS (C-IX) TO EX-ORDER-COUNT.
013410     MOVE T-MON-QTY (C-IX) TO EX-QUANTITY.
013420     WRITE EX-REC.
013430
013440
013450 9560-WRITE-PRODUCT-ROW.
013460     MOVE SPACES TO EX-REC.
013470     MOVE 'TP' TO EX-REC-TYPE.
013480     MOVE T-PROD-KEY (C-IX) TO EX-KEY.
013490     MOVE T-PROD-REVENUE (C-IX) TO EX-REVENUE.
013500     MOVE T-PROD-ORDERS (C-IX) TO EX-ORDER-COUNT.
013510     MOVE T-PROD-QTY (C-IX) TO EX-QUANTITY.
013520     MOVE T-PROD-AVG-PRICE (C-IX) TO EX-AVG-PRICE.
013530     WRITE EX-REC.
013540
013550
013560 9570-WRITE-DEMO-ROW.
013570     MOVE SPACES TO EX-REC.
013580     MOVE 'DG' TO EX-REC-TYPE.
013590     MOVE T-DEMO-KEY (C-IX) TO EX-KEY.
013600     MOVE T-DEMO-REVENUE (C-IX) TO EX-REVENUE.
013610     MOVE T-DEMO-ORDERS (C-IX) TO EX-ORDER-COUNT.
013620     MOVE T-DEMO-QTY (C-IX) TO EX-QUANTITY.
013630     MOVE T-DEMO-SHARE-PCT (C-IX) TO EX-SHARE-PCT.
013640     MOVE T-DEMO-AVG-PRICE (C-IX) TO EX-AVG-PRICE.
013650     MOVE T-DEMO-CUSTOMERS (C-IX) TO EX-UNIQUE-CUSTOMERS.
013660     WRITE EX-REC.
013670
013680
013690 9000-READ.
013700     READ CLEANED-SALES-FILE
013710         AT END
013720             MOVE "NO" TO MORE-RECS.
013730
013740
013750 9900-HEADING.
013760     ADD 1 TO C-PCTR.
013770     MOVE C-PCTR TO O-PCTR.
013780
013790     WRITE PRTLINE
013800         FROM COMPANY-TITLE
013810             AFTER ADVANCING PAGE.
013820     WRITE PRTLINE
013830         FROM DIVISION-TITLE
013840             AFTER ADVANCING 1 LINE.
013850     WRITE PRTLINE
013860         FROM REPORT-TITLE
013870             AFTER ADVANCING 2 LINES.
013880     WRITE PRTLINE
013890         FROM BLANK-LINE
013900             AFTER ADVANCING 1 LINE.
