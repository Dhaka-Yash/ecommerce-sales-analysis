000100*SALCAL1
000110***************************************************************
000120* SALCAL1 - CALENDAR NAME TABLES FOR DATE DERIVATION.          *
000130* BUILT THE SAME WAY AS COBANL2C'S AMUSEMENT-ARRAY - A BLOCK   *
000140* OF FILLER VALUE ENTRIES, REDEFINED INTO A SUBSCRIPTED TABLE. *
000150* COPY INTO SALCLN01 ONLY - THAT IS THE ONE STEP THAT DERIVES  *
000160* MONTH-NAME/DAY-OF-WEEK FROM THE ORDER DATE.  DOWNSTREAM      *
000170* STEPS RECEIVE CLN-MONTH-NAME ALREADY SPELLED OUT ON THE      *
000180* CLEANED RECORD AND HAVE NO NEED OF THIS TABLE.               *
000190*                                                              *
000200* 11/02/98  AL   ORIGINAL TABLE FOR SALES PERF PROJECT.       *
000210* 09/12/11  SK   SALANL01 CARRIED A COPY OF THIS BOOK BUT      *
000220*                NEVER REFERENCED IT - DROPPED THE DEAD        *
000230*                COPY THERE (REQ 248).                        *
000240***************************************************************
000250 01  MONTH-NAME-ARRAY.
000260     05  FILLER                  PIC X(09) VALUE 'January'.
000270     05  FILLER                  PIC X(09) VALUE 'February'.
000280     05  FILLER                  PIC X(09) VALUE 'March'.
000290     05  FILLER                  PIC X(09) VALUE 'April'.
000300     05  FILLER                  PIC X(09) VALUE 'May'.
000310     05  FILLER                  PIC X(09) VALUE 'June'.
000320     05  FILLER                  PIC X(09) VALUE 'July'.
000330     05  FILLER                  PIC X(09) VALUE 'August'.
000340     05  FILLER                  PIC X(09) VALUE 'September'.
000350     05  FILLER                  PIC X(09) VALUE 'October'.
000360     05  FILLER                  PIC X(09) VALUE 'November'.
000370     05  FILLER                  PIC X(09) VALUE 'December'.
000380
000390 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-ARRAY.
000400     05  WS-MONTH-NAME           PIC X(09) OCCURS 12 TIMES.
000410
000420 01  DAY-NAME-ARRAY.
000430     05  FILLER                  PIC X(09) VALUE 'Sunday'.
000440     05  FILLER                  PIC X(09) VALUE 'Monday'.
000450     05  FILLER                  PIC X(09) VALUE 'Tuesday'.
000460     05  FILLER                  PIC X(09) VALUE 'Wednesday'.
000470     05  FILLER                  PIC X(09) VALUE 'Thursday'.
000480     05  FILLER                  PIC X(09) VALUE 'Friday'.
000490     05  FILLER                  PIC X(09) VALUE 'Saturday'.
000500
000510 01  DAY-NAME-TABLE REDEFINES DAY-NAME-ARRAY.
000520     05  WS-DAY-NAME             PIC X(09) OCCURS 7 TIMES.
000530
000540 01  DAYS-IN-MONTH-ARRAY.
000550     05  FILLER                  PIC 9(02) VALUE 31.
000560     05  FILLER                  PIC 9(02) VALUE 28.
000570     05  FILLER                  PIC 9(02) VALUE 31.
000580     05  FILLER                  PIC 9(02) VALUE 30.
000590     05  FILLER                  PIC 9(02) VALUE 31.
000600     05  FILLER                  PIC 9(02) VALUE 30.
000610     05  FILLER                  PIC 9(02) VALUE 31.
000620     05  FILLER                  PIC 9(02) VALUE 31.
000630     05  FILLER                  PIC 9(02) VALUE 30.
000640     05  FILLER                  PIC 9(02) VALUE 31.
000650     05  FILLER                  PIC 9(02) VALUE 30.
000660     05  FILLER                  PIC 9(02) VALUE 31.
000670
000680 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-ARRAY.
000690     05  WS-DAYS-IN-MONTH        PIC 9(02) OCCURS 12 TIMES.
