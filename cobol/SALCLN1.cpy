000100*SALCLN1
000110***************************************************************
000120* SALCLN1 - CLEANED SALES RECORD LAYOUT.                      *
000130* OUTPUT OF SALCLN01, INPUT TO SALANL01.  RAW FIELDS CARRY     *
000140* THE C- PREFIX (CLEANED); DERIVED FIELDS FOLLOW THE RAW SET.  *
000150*                                                              *
000160* 09/22/98  AL   ORIGINAL LAYOUT.                             *
000170* 01/11/99  AL   Y2K - CLN-YEAR WIDENED TO 4 DIGITS.           *
000180***************************************************************
000190 01  O-CLN-REC.
000200     05  CLN-ORDER-ID            PIC X(15).
000210     05  CLN-ORDER-DATE          PIC X(10).
000220     05  CLN-CUSTOMER-ID         PIC X(08).
000230     05  CLN-PRODUCT-NAME        PIC X(20).
000240     05  CLN-CATEGORY            PIC X(16).
000250     05  CLN-QUANTITY            PIC 9(03).
000260     05  CLN-UNIT-PRICE          PIC 9(05)V99.
000270     05  CLN-TOTAL-AMOUNT        PIC 9(07)V99.
000280     05  CLN-DISCOUNT            PIC 9(05)V99.
000290     05  CLN-REGION              PIC X(13).
000300     05  CLN-PAYMENT-METHOD      PIC X(16).
000310     05  CLN-CUSTOMER-AGE-GROUP  PIC X(07).
000320     05  CLN-PERIOD-DATE.
000330         10  CLN-YEAR            PIC 9(04).
000340         10  CLN-MONTH           PIC 9(02).
000350     05  CLN-PERIOD-NUM REDEFINES CLN-PERIOD-DATE
000360                                 PIC 9(06).
000370     05  CLN-MONTH-NAME          PIC X(09).
000380     05  CLN-QUARTER             PIC 9(01).
000390     05  CLN-DAY-OF-WEEK         PIC X(09).
000400     05  CLN-REVENUE-AFTER-DISC  PIC S9(07)V99.
000410     05  FILLER                  PIC X(15).
