000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          SALLOAD1.
000120 AUTHOR.              ASHLEY LINDQUIST.
000130 INSTALLATION.        LINDQUIST DIVISION - DATA PROCESSING.
000140 DATE-WRITTEN.        08/14/98.
000150 DATE-COMPILED.
000160 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000170
000180***************************************************************
000190* SALLOAD1 - SALES PERFORMANCE ANALYSIS - DATA LOADER.        *
000200* STEP 1 OF THE SALES PERFORMANCE NIGHTLY JOB STREAM.         *
000210* READS THE RAW WEB STOREFRONT ORDER EXTRACT, COUNTS RECORDS  *
000220* AND FIELDS, COUNTS MISSING AGE-GROUP VALUES, AND PRINTS A   *
000230* DATASET INFORMATION BLOCK TO THE JOB LOG.  IF THE RAW FILE  *
000240* CANNOT BE OPENED THE JOB ABENDS WITH AN OPERATOR MESSAGE -  *
000250* NO DOWNSTREAM STEP MAY RUN AGAINST A PARTIAL EXTRACT.       *
000260*                                                              *
000270* CHANGE LOG                                                   *
000280* ---------------------------------------------------------   *
000290* 08/14/98  AL     ORIGINAL PROGRAM FOR SALES PERF PROJECT.   *
000300* 09/02/98  AL     ADDED MISSING AGE-GROUP COUNT (REQ 114).   *
000310* 11/30/98  AL     ADDED FILE-STATUS CHECK ON OPEN (REQ 140). *
000320* 02/03/99  AL     Y2K - DATASET BLOCK YEAR WIDENED TO 4 POS. *
000330* 06/21/99  DW     CLEANED UP HEADING PARAGRAPH SPACING.      *
000340* 03/09/01  SK     ADDED FIELD-COUNT LINE TO JOB LOG (REQ201).*
000350* 07/17/03  AL     RENUMBERED PARAGRAPHS PER SHOP STANDARD.   *
000360* 04/05/06  SK     MINOR - CORRECTED PAGE FOOTING VALUE.      *
000370* 08/30/11  DW     DATASET BLOCK ONLY PRINTED THE FIELD COUNT *
000380*                  (12), NOT THE FIELD NAMES - ADDED A FIELD  *
000390*                  LIST PARAGRAPH SO THE JOB LOG CARRIES THE  *
000400*                  FULL COLUMN INVENTORY FOR I-REC (REQ 246). *
000410***************************************************************
000420
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510
000520     SELECT RAW-SALES-FILE
000530             ASSIGN TO SALESRAW
000540             ORGANIZATION IS LINE SEQUENTIAL
000550             FILE STATUS IS WS-RAW-STATUS.
000560
000570     SELECT PRTOUT
000580             ASSIGN TO JOBLOG
000590             ORGANIZATION IS RECORD SEQUENTIAL.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630
000640 FD  RAW-SALES-FILE
000650     LABEL RECORD IS STANDARD
000660     RECORD CONTAINS 140 CHARACTERS
000670     DATA RECORD IS I-REC.
000680
000690 COPY SALRAW1.
000700
000710 FD  PRTOUT
000720     LABEL RECORD IS OMITTED
000730     RECORD CONTAINS 132 CHARACTERS
000740     LINAGE IS 60 WITH FOOTING AT 55
000750     DATA RECORD IS PRTLINE.
000760
000770 01  PRTLINE                     PIC X(132).
000780
000790* REDEFINES #2 - HALF-LINE TRACE VIEW, USED ONLY WHEN UPSI-0
000800* IS SET ON AT THE OPERATOR CONSOLE FOR A DOUBLE-WIDE DUMP.
000810 01  PRTLINE-TRACE REDEFINES PRTLINE.
000820     05  PRTLINE-TR-1            PIC X(66).
000830     05  PRTLINE-TR-2            PIC X(66).
000840
000850 WORKING-STORAGE SECTION.
000860 01  WORK-AREA.
000870     05  C-REC-CTR               PIC 9(07)   COMP VALUE ZERO.
000880     05  C-FIELD-CTR             PIC 9(03)   COMP VALUE 12.
000890     05  C-MISSING-AGE-CTR       PIC 9(07)   COMP VALUE ZERO.
000900     05  C-PCTR                  PIC 99      COMP VALUE ZERO.
000910     05  MORE-RECS               PIC XXX     VALUE "YES".
000920     05  WS-RAW-STATUS           PIC XX      VALUE SPACES.
000930         88  RAW-FILE-OK                     VALUE '00'.
000940         88  RAW-FILE-NOT-FOUND              VALUE '35'.
000950
000960 01  I-DATE.
000970     05  I-YEAR                  PIC 9(4).
000980     05  I-MONTH                 PIC 99.
000990     05  I-DAY                   PIC 99.
001000
001010* REDEFINES #1 - ALTERNATE SUBSCRIPTED VIEW OF I-DATE, USED
001020* ONLY TO WALK THE THREE COMPONENTS WHEN BUILDING TRACE TEXT.
001030 01  I-DATE-PARTS REDEFINES I-DATE.
001040     05  I-DATE-FLD              PIC 9(04).
001050     05  I-DATE-REST OCCURS 2 TIMES PIC 99.
001060
001070 01  COMPANY-TITLE.
001080     05  FILLER                  PIC X(6)    VALUE "DATE:".
001090     05  O-MONTH                 PIC 99.
001100     05  FILLER                  PIC X       VALUE "/".
001110     05  O-DAY                   PIC 99.
001120     05  FILLER                  PIC X       VALUE "/".
001130     05  O-YEAR                  PIC 9(4).
001140     05  FILLER                  PIC X(29)   VALUE SPACES.
001150     05  FILLER                  PIC X(28)   VALUE 'SALES PERFORMANCE A
001160-    'NALYSIS'.
001170     05  FILLER                  PIC X(37)   VALUE SPACES.
001180     05  FILLER                  PIC X(6)    VALUE "PAGE:".
001190     05  O-PCTR                  PIC Z9.
001200
001210 01  DIVISION-TITLE.
001220     05  FILLER                  PIC X(8)    VALUE "SALLOAD1".
001230     05  FILLER                  PIC X(45)   VALUE SPACES.
001240     05  FILLER                  PIC X(22)   VALUE "STEP 1 - DATA LOADER".
001250     05  FILLER                  PIC X(57)   VALUE SPACES.
001260
001270 01  REPORT-TITLE.
001280     05  FILLER                  PIC X(53)   VALUE SPACES.
001290     05  FILLER                  PIC X(26)   VALUE "DATASET INFORMATION BLOCK".
001300     05  FILLER                  PIC X(53)   VALUE SPACES.
001310
001320 01  BLANK-LINE.
001330     05  FILLER                  PIC X(132)  VALUE SPACES.
001340
001350 01  INFO-LINE.
001360     05  FILLER                  PIC X(10)   VALUE SPACES.
001370     05  O-INFO-LABEL            PIC X(40).
001380     05  O-INFO-VALUE            PIC ZZZ,ZZZ,ZZ9.
001390     05  FILLER                  PIC X(73)   VALUE SPACES.
001400
001410* REDEFINES #3 - PERCENTAGE VIEW OF THE SAME DETAIL LINE, USED
001420* WHEN A COUNT IS EXPRESSED AS A SHARE RATHER THAN A QUANTITY.
001430 01  INFO-LINE-PCT REDEFINES INFO-LINE.
001440     05  FILLER                  PIC X(10).
001450     05  FILLER                  PIC X(40).
001460     05  O-INFO-PCT              PIC ZZ9.99.
001470     05  FILLER                  PIC X(73).
001480
001490 01  ABEND-LINE.
001500     05  FILLER                  PIC X(10)   VALUE SPACES.
001510     05  FILLER                  PIC X(55)   VALUE
001520         '*** RAW SALES FILE NOT FOUND - JOB STREAM HALTED ***'.
001530     05  FILLER                  PIC X(67)   VALUE SPACES.
001540
001550 PROCEDURE DIVISION.
001560
001570 0000-SALLOAD1.
001580     PERFORM 1000-INIT.
001590     PERFORM 2000-MAINLINE
001600         UNTIL MORE-RECS = "NO".
001610     PERFORM 3000-CLOSING.
001620     STOP RUN.
001630
001640
001650 1000-INIT.
001660     MOVE FUNCTION CURRENT-DATE TO I-DATE.
001670     MOVE I-DAY TO O-DAY.
001680     MOVE I-YEAR TO O-YEAR.
001690     MOVE I-MONTH TO O-MONTH.
001700
001710     OPEN OUTPUT PRTOUT.
001720     PERFORM 9900-HEADING.
001730
001740     OPEN INPUT RAW-SALES-FILE.
001750
001760     IF NOT RAW-FILE-OK
001770         PERFORM 8000-NO-INPUT-FILE
001780     END-IF.
001790
001800     PERFORM 9000-READ.
001810
001820
001830 2000-MAINLINE.
001840     ADD 1 TO C-REC-CTR.
001850     IF AGE-GROUP-MISSING
001860         ADD 1 TO C-MISSING-AGE-CTR
001870     END-IF.
001880     PERFORM 9000-READ.
001890
001900
001910 3000-CLOSING.
001920     PERFORM 3100-PRINT-COUNTS.
001930     CLOSE RAW-SALES-FILE.
001940     CLOSE PRTOUT.
001950
001960
001970 3100-PRINT-COUNTS.
001980     MOVE 'TOTAL RAW SALES RECORDS READ' TO O-INFO-LABEL.
001990     MOVE C-REC-CTR TO O-INFO-VALUE.
002000     WRITE PRTLINE FROM INFO-LINE
002010         AFTER ADVANCING 2 LINES.
002020
002030     MOVE 'FIELDS PER RECORD' TO O-INFO-LABEL.
002040     MOVE C-FIELD-CTR TO O-INFO-VALUE.
002050     WRITE PRTLINE FROM INFO-LINE
002060         AFTER ADVANCING 1 LINE.
002070
002080     MOVE 'RECORDS WITH MISSING AGE GROUP' TO O-INFO-LABEL.
002090     MOVE C-MISSING-AGE-CTR TO O-INFO-VALUE.
002100     WRITE PRTLINE FROM INFO-LINE
002110         AFTER ADVANCING 1 LINE.
002120
002130     PERFORM 3150-PRINT-FIELD-LIST.
002140
002150
002160* THE 12 FIELDS LISTED HERE ARE THE COLUMN INVENTORY FOR THE
002170* RAW EXTRACT, I-REC IN SALRAW1 - ONE LINE PER FIELD, SAME
002180* ORDER AS THEY APPEAR ON THE INCOMING RECORD (REQ 246).
002190 3150-PRINT-FIELD-LIST.
002200     MOVE SPACES TO O-INFO-VALUE.
002210     MOVE '  FIELD 01 - ORDER ID' TO O-INFO-LABEL.
002220     WRITE PRTLINE FROM INFO-LINE
002230         AFTER ADVANCING 1 LINE.
002240     MOVE '  FIELD 02 - ORDER DATE' TO O-INFO-LABEL.
002250     WRITE PRTLINE FROM INFO-LINE
002260         AFTER ADVANCING 1 LINE.
002270     MOVE '  FIELD 03 - CUSTOMER ID' TO O-INFO-LABEL.
002280     WRITE PRTLINE FROM INFO-LINE
002290         AFTER ADVANCING 1 LINE.
002300     MOVE '  FIELD 04 - PRODUCT NAME' TO O-INFO-LABEL.
002310     WRITE PRTLINE FROM INFO-LINE
002320         AFTER ADVANCING 1 LINE.
002330     MOVE '  FIELD 05 - CATEGORY' TO O-INFO-LABEL.
002340     WRITE PRTLINE FROM INFO-LINE
002350         AFTER ADVANCING 1 LINE.
002360     MOVE '  FIELD 06 - QUANTITY' TO O-INFO-LABEL.
002370     WRITE PRTLINE FROM INFO-LINE
002380         AFTER ADVANCING 1 LINE.
002390     MOVE '  FIELD 07 - UNIT PRICE' TO O-INFO-LABEL.
002400     WRITE PRTLINE FROM INFO-LINE
002410         AFTER ADVANCING 1 LINE.
002420     MOVE '  FIELD 08 - TOTAL AMOUNT' TO O-INFO-LABEL.
002430     WRITE PRTLINE FROM INFO-LINE
002440         AFTER ADVANCING 1 LINE.
002450     MOVE '  FIELD 09 - DISCOUNT' TO O-INFO-LABEL.
002460     WRITE PRTLINE FROM INFO-LINE
002470         AFTER ADVANCING 1 LINE.
002480     MOVE '  FIELD 10 - REGION' TO O-INFO-LABEL.
002490     WRITE PRTLINE FROM INFO-LINE
002500         AFTER ADVANCING 1 LINE.
002510     MOVE '  FIELD 11 - PAYMENT METHOD' TO O-INFO-LABEL.
002520     WRITE PRTLINE FROM INFO-LINE
002530         AFTER ADVANCING 1 LINE.
002540     MOVE '  FIELD 12 - CUSTOMER AGE GROUP' TO O-INFO-LABEL.
002550     WRITE PRTLINE FROM INFO-LINE
002560         AFTER ADVANCING 1 LINE.
002570
002580 8000-NO-INPUT-FILE.
002590     WRITE PRTLINE FROM ABEND-LINE
002600         AFTER ADVANCING 2 LINES.
002610     CLOSE PRTOUT.
002620     DISPLAY '*** SALLOAD1 - RAW SALES FILE NOT FOUND ***'.
002630     DISPLAY '*** JOB STREAM HALTED - NOTIFY OPERATIONS ***'.
002640     STOP RUN.
002650
002660
002670 9000-READ.
002680     READ RAW-SALES-FILE
002690         AT END
002700             MOVE "NO" TO MORE-RECS.
002710
002720
002730 9900-HEADING.
002740     ADD 1 TO C-PCTR.
002750     MOVE C-PCTR TO O-PCTR.
002760
002770     WRITE PRTLINE
002780         FROM COMPANY-TITLE
002790             AFTER ADVANCING PAGE.
002800     WRITE PRTLINE
002810         FROM DIVISION-TITLE
002820             AFTER ADVANCING 1 LINE.
002830     WRITE PRTLINE
002840         FROM REPORT-TITLE
002850             AFTER ADVANCING 2 LINES.
002860     WRITE PRTLINE
002870         FROM BLANK-LINE
002880             AFTER ADVANCING 1 LINE.
