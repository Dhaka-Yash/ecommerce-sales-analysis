000100*SALEXT1
000110***************************************************************
000120* SALEXT1 - ANALYSIS EXTRACT RECORD LAYOUT.                    *
000130* OUTPUT OF SALANL01, INPUT TO SALRPT01.  EX-REC-TYPE          *
000140* DISCRIMINATES A SCALAR KPI ROW FROM A KEYED DIMENSION ROW    *
000150* SHARING THE SAME FD - SEE COBANL01 LICENSE-REC/DETAIL-REC.   *
000160*                                                              *
000170* 10/05/98  AL   ORIGINAL LAYOUT.                             *
000180***************************************************************
000190 01  EX-REC.
000200     05  EX-REC-TYPE             PIC X(02).
000210         88  EX-IS-KPI           VALUE 'KP'.
000220         88  EX-IS-CATEGORY      VALUE 'CA'.
000230         88  EX-IS-REGION        VALUE 'RG'.
000240         88  EX-IS-PAYMENT       VALUE 'PM'.
000250         88  EX-IS-TIME          VALUE 'TM'.
000260         88  EX-IS-PRODUCT       VALUE 'TP'.
000270         88  EX-IS-DEMO          VALUE 'DG'.
000280     05  EX-KEY                  PIC X(20).
000290     05  EX-KEY-2                PIC X(20).
000300     05  EX-REVENUE              PIC 9(11)V99.
000310     05  EX-AVG-ORDER-VALUE      PIC 9(07)V99.
000320     05  EX-ORDER-COUNT          PIC 9(07).
000330     05  EX-QUANTITY             PIC 9(09).
000340     05  EX-SHARE-PCT            PIC 9(03)V99.
000350     05  EX-AVG-PRICE            PIC 9(05)V99.
000360     05  EX-UNIQUE-CUSTOMERS     PIC 9(07).
000370     05  FILLER                  PIC X(21).
000380
000390 01  EX-KPI-REC REDEFINES EX-REC.
000400     05  FILLER                  PIC X(02).
000410     05  KPI-TOTAL-REVENUE       PIC 9(11)V99.
000420     05  KPI-TOTAL-ORDERS        PIC 9(07).
000430     05  KPI-AVG-ORDER-VALUE     PIC 9(07)V99.
000440     05  KPI-TOTAL-QUANTITY      PIC 9(09).
000450     05  KPI-AVG-QTY-PER-ORDER   PIC 9(03)V99.
000460     05  KPI-TOTAL-DISCOUNT      PIC 9(09)V99.
000470     05  KPI-DISCOUNT-RATE       PIC 9(03)V99.
000480     05  KPI-UNIQUE-CUSTOMERS    PIC 9(07).
000490     05  KPI-UNIQUE-PRODUCTS     PIC 9(05).
000500     05  KPI-UNIQUE-CATEGORIES   PIC 9(03).
000510     05  FILLER                  PIC X(44).
