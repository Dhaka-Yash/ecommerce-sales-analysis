000100*SALRAW1
000110***************************************************************
000120* SALRAW1 - RAW SALES ORDER RECORD LAYOUT.                    *
000130* ONE ROW PER ORDER LINE AS RECEIVED FROM THE WEB STOREFRONT  *
000140* EXTRACT.  COPY INTO SALLOAD1 AND SALCLN01.                  *
000150*                                                              *
000160* 08/14/98  AL   ORIGINAL LAYOUT FOR SALES PERF PROJECT.      *
000170* 02/03/99  AL   Y2K - I-ORDER-YEAR WIDENED TO 4 DIGITS.      *
000180***************************************************************
000190 01  I-REC.
000200     05  I-ORDER-ID              PIC X(15).
000210     05  I-ORDER-DATE            PIC X(10).
000220     05  I-ORDER-DATE-YMD REDEFINES I-ORDER-DATE.
000230         10  I-ORDER-YEAR        PIC X(04).
000240         10  FILLER              PIC X(01).
000250         10  I-ORDER-MONTH       PIC X(02).
000260         10  FILLER              PIC X(01).
000270         10  I-ORDER-DAY         PIC X(02).
000280     05  I-CUSTOMER-ID           PIC X(08).
000290     05  I-PRODUCT-NAME          PIC X(20).
000300     05  I-CATEGORY              PIC X(16).
000310         88  VAL-CATEGORY        VALUE 'Electronics'
000320                                        'Clothing'
000330                                        'Home & Kitchen'
000340                                        'Books'
000350                                        'Sports'
000360                                        'Beauty'
000370                                        'Toys'
000380                                        'Food & Beverages'.
000390     05  I-QUANTITY              PIC 9(03).
000400     05  I-UNIT-PRICE            PIC 9(05)V99.
000410     05  I-TOTAL-AMOUNT          PIC 9(07)V99.
000420     05  I-DISCOUNT              PIC 9(05)V99.
000430     05  I-REGION                PIC X(13).
000440         88  VAL-REGION          VALUE 'North America'
000450                                        'Europe'
000460                                        'Asia'
000470                                        'South America'
000480                                        'Africa'
000490                                        'Oceania'.
000500     05  I-PAYMENT-METHOD        PIC X(16).
000510         88  VAL-PAYMENT         VALUE 'Credit Card'
000520                                        'Debit Card'
000530                                        'PayPal'
000540                                        'Cash on Delivery'
000550                                        'Bank Transfer'.
000560     05  I-CUSTOMER-AGE-GROUP    PIC X(07).
000570         88  AGE-GROUP-MISSING   VALUE SPACES.
000580         88  VAL-AGE-GROUP       VALUE '18-25' '26-35' '36-45'
000590                                        '46-55' '56+'.
000600     05  FILLER                  PIC X(09).
