000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.          SALCLN01.
000120 AUTHOR.              ASHLEY LINDQUIST.
000130 INSTALLATION.        LINDQUIST DIVISION - DATA PROCESSING.
000140 DATE-WRITTEN.        08/21/98.
000150 DATE-COMPILED.
000160 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000170
000180***************************************************************
000190* SALCLN01 - SALES PERFORMANCE ANALYSIS - DATA CLEANER.       *
000200* STEP 2 OF THE SALES PERFORMANCE NIGHTLY JOB STREAM.         *
000210* MAKES TWO PASSES OVER THE RAW EXTRACT.  PASS 1 BUILDS THE   *
000220* SORTED AMOUNT TABLE USED TO COMPUTE THE Q1/Q3 OUTLIER       *
000230* BOUNDS.  PASS 2 FILLS MISSING AGE GROUPS, DROPS EXACT       *
000240* DUPLICATE ORDER LINES, CAPS OUTLIER AMOUNTS AND DERIVES THE *
000250* CALENDAR FIELDS BEFORE WRITING THE CLEANED SALES FILE.      *
000260*                                                              *
000270* CHANGE LOG                                                   *
000280* ---------------------------------------------------------   *
000290* 08/21/98  AL     ORIGINAL PROGRAM FOR SALES PERF PROJECT.   *
000300* 09/15/98  AL     ADDED EXACT-DUPLICATE SKIP (REQ 118).      *
000310* 10/02/98  AL     ADDED Q1/Q3 OUTLIER BOUND PASS (REQ 122).  *
000320* 11/09/98  DW     ADDED CALENDAR DERIVATION (REQ 127).       *
000330* 02/03/99  AL     Y2K - CLN-YEAR AND I-DATE WIDENED TO 1999+.*
000340* 05/18/99  DW     FIXED OFF-BY-ONE IN QUARTER COMPUTE.       *
000350* 08/02/01  SK     ADDED JOB LOG COUNT SUMMARY (REQ 205).     *
000360* 03/14/04  AL     RENUMBERED PARAGRAPHS PER SHOP STANDARD.   *
000370* 09/30/07  SK     MINOR - WIDENED T-AMOUNT TABLE TO 5000.    *
000380* 07/14/11  DW     Q1/Q3 WERE ROUNDED TO THE NEAREST TABLE    *
000390*                  SUBSCRIPT INSTEAD OF INTERPOLATED - BOUNDS *
000400*                  COULD BE OFF WHENEVER THE FRACTIONAL PART  *
000410*                  WASN'T NEAR 0 OR 1.  REDONE AS A TRUE      *
000420*                  FLOOR-PLUS-FRACTION LOOKUP (REQ 241).      *
000430* 08/30/11  AL     CLN-DAY-OF-WEEK WAS ONE WEEKDAY LATE FOR    *
000440*                  EVERY RECORD - ZELLER'S H (0=SAT..6=FRI)    *
000450*                  WAS LOOKED UP AGAINST WS-DAY-NAME (1=SUN..  *
000460*                  7=SAT) WITH A FLAT +1.  RE-BASED WITH A     *
000470*                  WRAP-AROUND MOD BEFORE THE LOOKUP (REQ 244).*
000480* 09/12/11  SK     ADDED A RAW-RECORD VALIDATION CHAIN AHEAD    *
000490*                  OF THE FILL/DEDUP/CAP STEPS - A RECORD       *
000500*                  MISSING A KEY FIELD OR NON-NUMERIC IN A      *
000510*                  NUMERIC FIELD IS NOW COUNTED AND DROPPED     *
000520*                  RATHER THAN FED TO RULE R1 (REQ 247).        *
000530***************************************************************
000540
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630
000640     SELECT RAW-SALES-FILE
000650             ASSIGN TO SALESRAW
000660             ORGANIZATION IS LINE SEQUENTIAL.
000670
000680     SELECT CLEANED-SALES-FILE
000690             ASSIGN TO SALESCLN
000700             ORGANIZATION IS LINE SEQUENTIAL.
000710
000720     SELECT PRTOUT
000730             ASSIGN TO JOBLOG
000740             ORGANIZATION IS RECORD SEQUENTIAL.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780
000790 FD  RAW-SALES-FILE
000800     LABEL RECORD IS STANDARD
000810     RECORD CONTAINS 140 CHARACTERS
000820     DATA RECORD IS I-REC.
000830
000840 COPY SALRAW1.
000850
000860 FD  CLEANED-SALES-FILE
000870     LABEL RECORD IS STANDARD
000880     RECORD CONTAINS 180 CHARACTERS
000890     DATA RECORD IS O-CLN-REC.
000900
000910 COPY SALCLN1.
000920
000930 FD  PRTOUT
000940     LABEL RECORD IS OMITTED
000950     RECORD CONTAINS 132 CHARACTERS
000960     LINAGE IS 60 WITH FOOTING AT 55
000970     DATA RECORD IS PRTLINE.
000980
000990 01  PRTLINE                     PIC X(132).
001000
001010* REDEFINES #1 - HALF-LINE TRACE VIEW, USED ONLY WHEN UPSI-0
001020* IS SET ON AT THE OPERATOR CONSOLE FOR A DOUBLE-WIDE DUMP.
001030 01  PRTLINE-TRACE REDEFINES PRTLINE.
001040     05  PRTLINE-TR-1            PIC X(66).
001050     05  PRTLINE-TR-2            PIC X(66).
001060
001070 WORKING-STORAGE SECTION.
001080 COPY SALCAL1.
001090
001100 01  WORK-AREA.
001110     05  C-PASS1-CTR             PIC 9(07)   COMP VALUE ZERO.
001120     05  C-MISSING-AGE-CTR       PIC 9(07)   COMP VALUE ZERO.
001130     05  C-DUP-CTR               PIC 9(07)   COMP VALUE ZERO.
001140     05  C-CAPPED-CTR            PIC 9(07)   COMP VALUE ZERO.
001150     05  C-FINAL-CTR             PIC 9(07)   COMP VALUE ZERO.
001160     05  C-PCTR                  PIC 99      COMP VALUE ZERO.
001170     05  C-SEEN-IX               PIC 9(07)   COMP VALUE ZERO.
001180     05  C-SEEN-MAX              PIC 9(07)   COMP VALUE ZERO.
001190     05  C-SUB-1                 PIC 9(07)   COMP VALUE ZERO.
001200     05  C-SUB-2                 PIC 9(07)   COMP VALUE ZERO.
001210     05  C-TEMP                  PIC 9(07)V99            VALUE ZERO.
001220     05  C-Q1-IX                 PIC 9(07)   COMP VALUE ZERO.
001230     05  C-Q3-IX                 PIC 9(07)   COMP VALUE ZERO.
001240     05  C-Q-POS                 PIC S9(07)V9(4)         VALUE ZERO.
001250     05  C-Q1-FRAC               PIC S9V9(4)             VALUE ZERO.
001260     05  C-Q3-FRAC               PIC S9V9(4)             VALUE ZERO.
001270     05  C-Q1-VALUE              PIC S9(07)V99           VALUE ZERO.
001280     05  C-Q3-VALUE              PIC S9(07)V99           VALUE ZERO.
001290     05  C-IQR                   PIC S9(07)V99           VALUE ZERO.
001300     05  C-LOW-BOUND             PIC S9(09)V99           VALUE ZERO.
001310     05  C-HIGH-BOUND            PIC S9(09)V99           VALUE ZERO.
001320     05  C-YY                    PIC 9(04)   COMP VALUE ZERO.
001330     05  C-MM                    PIC 9(02)   COMP VALUE ZERO.
001340     05  C-DD                    PIC 9(02)   COMP VALUE ZERO.
001350     05  C-CENTURY-ADJ           PIC S9(02)  COMP VALUE ZERO.
001360     05  C-CENTURY               PIC 9(02)   COMP VALUE ZERO.
001370     05  C-YR-OF-CENT            PIC 9(02)   COMP VALUE ZERO.
001380     05  C-ZELLER-SUM            PIC 9(05)   COMP VALUE ZERO.
001390     05  C-DOW-NUM               PIC 9(02)   COMP VALUE ZERO.
001400     05  DUP-FOUND-SW            PIC X       VALUE 'N'.
001410         88  DUP-FOUND                       VALUE 'Y'.
001420     05  VALID-SW                PIC X       VALUE 'Y'.
001430         88  RAW-REC-VALID                   VALUE 'Y'.
001440     05  C-REJECT-CTR            PIC 9(07)   COMP VALUE ZERO.
001450     05  MORE-RECS               PIC XXX     VALUE "YES".
001460
001470* T-AMOUNT HOLDS EVERY TOTAL-AMOUNT SEEN ON PASS 1, SORTED
001480* ASCENDING BY A STRAIGHT INSERTION, SO THE Q1/Q3 INTERPOLATED
001490* PERCENTILES CAN BE PULLED OFF BY SUBSCRIPT ON PASS 2.
001500 01  T-AMOUNT-TABLE.
001510     05  T-AMOUNT OCCURS 5000 TIMES
001520                                 PIC 9(07)V99.
001530
001540* T-SEEN-TABLE HOLDS THE FULL 131-BYTE BUSINESS KEY OF EVERY
001550* RECORD WRITTEN SO FAR, FOR THE EXACT-DUPLICATE CHECK.
001560 01  T-SEEN-TABLE.
001570     05  T-SEEN-KEY OCCURS 5000 TIMES
001580                                 PIC X(131).
001590
001600 01  I-DATE.
001610     05  I-YEAR                  PIC 9(4).
001620     05  I-MONTH                 PIC 99.
001630     05  I-DAY                   PIC 99.
001640
001650* REDEFINES #2 - ALTERNATE SUBSCRIPTED VIEW OF I-DATE, USED
001660* ONLY TO WALK THE THREE COMPONENTS WHEN TRACING THE DATE.
001670 01  I-DATE-PARTS REDEFINES I-DATE.
001680     05  I-DATE-FLD              PIC 9(04).
001690     05  I-DATE-REST OCCURS 2 TIMES PIC 99.
001700
001710 01  COMPANY-TITLE.
001720     05  FILLER                  PIC X(6)    VALUE "DATE:".
001730     05  O-MONTH                 PIC 99.
001740     05  FILLER                  PIC X       VALUE "/".
001750     05  O-DAY                   PIC 99.
001760     05  FILLER                  PIC X       VALUE "/".
001770     05  O-YEAR                  PIC 9(4).
001780     05  FILLER                  PIC X(29)   VALUE SPACES.
001790     05  FILLER                  PIC X(28)   VALUE 'SALES PERFORMANCE A
001800-    'NALYSIS'.
001810     05  FILLER                  PIC X(37)   VALUE SPACES.
001820     05  FILLER                  PIC X(6)    VALUE "PAGE:".
001830     05  O-PCTR                  PIC Z9.
001840
001850 01  DIVISION-TITLE.
001860     05  FILLER                  PIC X(8)    VALUE "SALCLN01".
001870     05  FILLER                  PIC X(45)   VALUE SPACES.
001880     05  FILLER                  PIC X(22)   VALUE "STEP 2 - DATA CLEANER".
001890     05  FILLER                  PIC X(57)   VALUE SPACES.
001900
001910 01  REPORT-TITLE.
001920     05  FILLER                  PIC X(50)   VALUE SPACES.
001930     05  FILLER                  PIC X(32)   VALUE "DATA CLEANING SUMMARY - JOB LOG".
001940     05  FILLER                  PIC X(50)   VALUE SPACES.
001950
001960 01  BLANK-LINE.
001970     05  FILLER                  PIC X(132)  VALUE SPACES.
001980
001990 01  INFO-LINE.
002000     05  FILLER                  PIC X(10)   VALUE SPACES.
002010     05  O-INFO-LABEL            PIC X(40).
002020     05  O-INFO-VALUE            PIC ZZZ,ZZZ,ZZ9.
002030     05  FILLER                  PIC X(73)   VALUE SPACES.
002040
002050* REDEFINES #3 - BOUND-VALUE VIEW OF THE SAME DETAIL LINE, USED
002060* WHEN THE VALUE BEING REPORTED IS A DOLLAR AMOUNT RATHER THAN
002070* A PLAIN COUNT (THE OUTLIER BOUNDS).
002080 01  INFO-LINE-AMT REDEFINES INFO-LINE.
002090     05  FILLER                  PIC X(10).
002100     05  FILLER                  PIC X(40).
002110     05  O-INFO-AMT              PIC $$,$$$,$$9.99.
002120     05  FILLER                  PIC X(73).
002130
002140 PROCEDURE DIVISION.
002150
002160 0000-SALCLN01.
002170     PERFORM 1000-INIT.
002180     PERFORM 2000-SCAN-PASS
002190         UNTIL MORE-RECS = "NO".
002200     PERFORM 2500-COMPUTE-BOUNDS.
002210
002220     OPEN INPUT RAW-SALES-FILE.
002230     OPEN OUTPUT CLEANED-SALES-FILE.
002240     MOVE "YES" TO MORE-RECS.
002250     PERFORM 9010-READ-RAW-2.
002260     PERFORM 3000-TRANSFORM-PASS
002270         UNTIL MORE-RECS = "NO".
002280     PERFORM 4000-CLOSING.
002290     STOP RUN.
002300
002310
002320 1000-INIT.
002330     MOVE FUNCTION CURRENT-DATE TO I-DATE.
002340     MOVE I-DAY TO O-DAY.
002350     MOVE I-YEAR TO O-YEAR.
002360     MOVE I-MONTH TO O-MONTH.
002370
002380     OPEN OUTPUT PRTOUT.
002390     PERFORM 9900-HEADING.
002400
002410     OPEN INPUT RAW-SALES-FILE.
002420     PERFORM 9000-READ-RAW.
002430
002440
002450*-----------------------------------------------------------
002460* PASS 1 - SCAN FOR THE OUTLIER BOUNDS (RULE R3).
002470*-----------------------------------------------------------
002480 2000-SCAN-PASS.
002490     ADD 1 TO C-PASS1-CTR.
002500     MOVE I-TOTAL-AMOUNT TO T-AMOUNT (C-PASS1-CTR).
002510     PERFORM 2100-INSERT-SORTED.
002520     PERFORM 9000-READ-RAW.
002530
002540
002550 2100-INSERT-SORTED.
002560* STRAIGHT INSERTION SORT - BUBBLES THE JUST-ADDED AMOUNT DOWN
002570* UNTIL THE TABLE IS ASCENDING THROUGH SUBSCRIPT C-PASS1-CTR.
002580     MOVE C-PASS1-CTR TO C-SUB-1.
002590     PERFORM 2110-BUBBLE-DOWN
002600         UNTIL C-SUB-1 = 1
002610         OR T-AMOUNT (C-SUB-1) >= T-AMOUNT (C-SUB-1 - 1).
002620
002630
002640 2110-BUBBLE-DOWN.
002650     MOVE T-AMOUNT (C-SUB-1) TO C-TEMP.
002660     MOVE T-AMOUNT (C-SUB-1 - 1) TO T-AMOUNT (C-SUB-1).
002670     MOVE C-TEMP TO T-AMOUNT (C-SUB-1 - 1).
002680     SUBTRACT 1 FROM C-SUB-1.
002690
002700
002710 2500-COMPUTE-BOUNDS.
002720* LINEAR-INTERPOLATED Q1/Q3 OFF THE SORTED TABLE, IQR = Q3-Q1,
002730* BOUNDS = Q1 - 1.5*IQR AND Q3 + 1.5*IQR, PER RULE R3.  POSITION
002740* = (N-1)*P IS ZERO-BASED - THE INTEGER PART IS THE SUBSCRIPT
002750* (ONE-BASED AFTER ADDING 1) OF THE LOWER ORDER STATISTIC AND
002760* THE REMAINDER IS THE FRACTION CARRIED TOWARD THE NEXT ONE.
002770     COMPUTE C-Q-POS ROUNDED =
002780         (C-PASS1-CTR - 1) * 0.25.
002790     COMPUTE C-Q1-IX =
002800         C-Q-POS.
002810     COMPUTE C-Q1-FRAC ROUNDED =
002820         C-Q-POS - C-Q1-IX.
002830     ADD 1 TO C-Q1-IX.
002840     COMPUTE C-Q1-VALUE ROUNDED =
002850         T-AMOUNT (C-Q1-IX) + (C-Q1-FRAC *
002860         (T-AMOUNT (C-Q1-IX + 1) - T-AMOUNT (C-Q1-IX))).
002870
002880     COMPUTE C-Q-POS ROUNDED =
002890         (C-PASS1-CTR - 1) * 0.75.
002900     COMPUTE C-Q3-IX =
002910         C-Q-POS.
002920     COMPUTE C-Q3-FRAC ROUNDED =
002930         C-Q-POS - C-Q3-IX.
002940     ADD 1 TO C-Q3-IX.
002950     COMPUTE C-Q3-VALUE ROUNDED =
002960         T-AMOUNT (C-Q3-IX) + (C-Q3-FRAC *
002970         (T-AMOUNT (C-Q3-IX + 1) - T-AMOUNT (C-Q3-IX))).
002980
002990     COMPUTE C-IQR ROUNDED =
003000         C-Q3-VALUE - C-Q1-VALUE.
003010     COMPUTE C-LOW-BOUND ROUNDED =
003020         C-Q1-VALUE - (1.5 * C-IQR).
003030     COMPUTE C-HIGH-BOUND ROUNDED =
003040         C-Q3-VALUE + (1.5 * C-IQR).
003050
003060     IF C-LOW-BOUND < 0
003070         MOVE 0 TO C-LOW-BOUND
003080     END-IF.
003090
003100     CLOSE RAW-SALES-FILE.
003110
003120
003130*-----------------------------------------------------------
003140* PASS 2 - FILL, DEDUPLICATE, CAP, DERIVE, WRITE.
003150*-----------------------------------------------------------
003160 3000-TRANSFORM-PASS.
003170     MOVE SPACES TO O-CLN-REC.
003180     PERFORM 3050-VALIDATE-RAW THRU 3050-EXIT.
003190     IF RAW-REC-VALID
003200         PERFORM 3100-FILL-AGE-GROUP
003210         PERFORM 3200-CHECK-DUPLICATE
003220         IF NOT DUP-FOUND
003230             PERFORM 3300-CAP-OUTLIER
003240             PERFORM 3400-DERIVE-CALENDAR
003250             PERFORM 3500-WRITE-CLEANED
003260         END-IF
003270     ELSE
003280         ADD 1 TO C-REJECT-CTR
003290     END-IF.
003300     PERFORM 9010-READ-RAW-2.
003310
003320
003330* RAW-RECORD QUALITY GATE - A RECORD MISSING A REQUIRED KEY
003340* FIELD OR CARRYING NON-NUMERIC DATA IN A NUMERIC FIELD CANNOT
003350* BE FILLED, CAPPED OR DERIVED AGAINST - IT IS COUNTED AND
003360* DROPPED BEFORE RULE R1 EVER SEES IT (REQ 247).
003370 3050-VALIDATE-RAW.
003380     MOVE 'Y' TO VALID-SW.
003390
003400     IF I-ORDER-ID = SPACES
003410         MOVE 'N' TO VALID-SW
003420         GO TO 3050-EXIT
003430     END-IF.
003440
003450     IF I-CUSTOMER-ID = SPACES
003460         MOVE 'N' TO VALID-SW
003470         GO TO 3050-EXIT
003480     END-IF.
003490
003500     IF I-ORDER-DATE = SPACES
003510         MOVE 'N' TO VALID-SW
003520         GO TO 3050-EXIT
003530     END-IF.
003540
003550     IF I-PRODUCT-NAME = SPACES
003560         MOVE 'N' TO VALID-SW
003570         GO TO 3050-EXIT
003580     END-IF.
003590
003600     IF I-QUANTITY NOT NUMERIC
003610         MOVE 'N' TO VALID-SW
003620         GO TO 3050-EXIT
003630     END-IF.
003640
003650     IF I-UNIT-PRICE NOT NUMERIC
003660         MOVE 'N' TO VALID-SW
003670         GO TO 3050-EXIT
003680     END-IF.
003690
003700     IF I-TOTAL-AMOUNT NOT NUMERIC
003710         MOVE 'N' TO VALID-SW
003720         GO TO 3050-EXIT
003730     END-IF.
003740
003750     IF I-DISCOUNT NOT NUMERIC
003760         MOVE 'N' TO VALID-SW
003770         GO TO 3050-EXIT
003780     END-IF.
003790
003800 3050-EXIT.
003810     EXIT.
003820
003830
003840* RULE R1 - MISSING CUSTOMER-AGE-GROUP IS FILLED WITH 'Unknown'.
003850 3100-FILL-AGE-GROUP.
003860     MOVE I-ORDER-ID TO CLN-ORDER-ID.
003870     MOVE I-ORDER-DATE TO CLN-ORDER-DATE.
003880     MOVE I-CUSTOMER-ID TO CLN-CUSTOMER-ID.
003890     MOVE I-PRODUCT-NAME TO CLN-PRODUCT-NAME.
003900     MOVE I-CATEGORY TO CLN-CATEGORY.
003910     MOVE I-QUANTITY TO CLN-QUANTITY.
003920     MOVE I-UNIT-PRICE TO CLN-UNIT-PRICE.
003930     MOVE I-TOTAL-AMOUNT TO CLN-TOTAL-AMOUNT.
003940     MOVE I-DISCOUNT TO CLN-DISCOUNT.
003950     MOVE I-REGION TO CLN-REGION.
003960     MOVE I-PAYMENT-METHOD TO CLN-PAYMENT-METHOD.
003970
003980     IF AGE-GROUP-MISSING
003990         MOVE 'Unknown' TO CLN-CUSTOMER-AGE-GROUP
004000         ADD 1 TO C-MISSING-AGE-CTR
004010     ELSE
004020         MOVE I-CUSTOMER-AGE-GROUP TO CLN-CUSTOMER-AGE-GROUP
004030     END-IF.
004040
004050
004060* RULE R2 - DROP AN ORDER LINE THAT MATCHES, FIELD FOR FIELD,
004070* A LINE ALREADY KEPT.  KEEP THE FIRST OCCURRENCE ONLY.
004080 3200-CHECK-DUPLICATE.
004090     MOVE 'N' TO DUP-FOUND-SW.
004100     MOVE 1 TO C-SUB-2.
004110     PERFORM 3210-SEARCH-SEEN
004120         UNTIL C-SUB-2 > C-SEEN-MAX
004130         OR DUP-FOUND.
004140
004150     IF DUP-FOUND
004160         ADD 1 TO C-DUP-CTR
004170     ELSE
004180         ADD 1 TO C-SEEN-MAX
004190         MOVE I-REC (1:131) TO T-SEEN-KEY (C-SEEN-MAX)
004200     END-IF.
004210
004220
004230 3210-SEARCH-SEEN.
004240     IF T-SEEN-KEY (C-SUB-2) = I-REC (1:131)
004250         MOVE 'Y' TO DUP-FOUND-SW
004260     ELSE
004270         ADD 1 TO C-SUB-2
004280     END-IF.
004290
004300
004310* RULE R3 - CAP TOTAL-AMOUNT AT THE IQR BOUNDS COMPUTED IN
004320* PARAGRAPH 2500-COMPUTE-BOUNDS.
004330 3300-CAP-OUTLIER.
004340     IF CLN-TOTAL-AMOUNT < C-LOW-BOUND
004350         MOVE C-LOW-BOUND TO CLN-TOTAL-AMOUNT
004360         ADD 1 TO C-CAPPED-CTR
004370     END-IF.
004380     IF CLN-TOTAL-AMOUNT > C-HIGH-BOUND
004390         MOVE C-HIGH-BOUND TO CLN-TOTAL-AMOUNT
004400         ADD 1 TO C-CAPPED-CTR
004410     END-IF.
004420
004430
004440* RULE R4 - YEAR/MONTH/MONTH-NAME/QUARTER/DAY-OF-WEEK AND THE
004450* DISCOUNTED REVENUE ARE ALL DERIVED HERE FROM THE ORDER DATE.
004460 3400-DERIVE-CALENDAR.
004470     MOVE I-ORDER-YEAR TO CLN-YEAR.
004480     MOVE I-ORDER-MONTH TO CLN-MONTH.
004490     MOVE I-ORDER-MONTH TO C-MM.
004500     MOVE CLN-YEAR TO C-YY.
004510     MOVE I-ORDER-DAY TO C-DD.
004520
004530     MOVE WS-MONTH-NAME (C-MM) TO CLN-MONTH-NAME.
004540
004550     COMPUTE CLN-QUARTER = ((C-MM + 2) / 3).
004560
004570     PERFORM 3410-ZELLER-DOW.
004580
004590     COMPUTE CLN-REVENUE-AFTER-DISC ROUNDED =
004600         CLN-TOTAL-AMOUNT - CLN-DISCOUNT.
004610
004620
004630* ZELLER'S CONGRUENCE, RESTATED WITHOUT AN INTRINSIC FUNCTION -
004640* JANUARY AND FEBRUARY ARE TREATED AS MONTHS 13 AND 14 OF THE
004650* PRIOR YEAR PER THE CLASSIC ALGORITHM.
004660 3410-ZELLER-DOW.
004670     IF C-MM < 3
004680         COMPUTE C-CENTURY-ADJ = C-MM + 12
004690         MOVE C-CENTURY-ADJ TO C-MM
004700         SUBTRACT 1 FROM C-YY
004710     END-IF.
004720
004730     COMPUTE C-CENTURY = C-YY / 100.
004740     COMPUTE C-YR-OF-CENT = C-YY - (C-CENTURY * 100).
004750
004760* INTEGER TRUNCATION STANDS IN FOR "MOD 7" - NO INTRINSIC
004770* FUNCTIONS OTHER THAN CURRENT-DATE ARE USED IN THIS SHOP.
004780     COMPUTE C-ZELLER-SUM =
004790         C-DD
004800       + ((13 * (C-MM + 1)) / 5)
004810       + C-YR-OF-CENT
004820       + (C-YR-OF-CENT / 4)
004830       + (C-CENTURY / 4)
004840       + (5 * C-CENTURY).
004850
004860     COMPUTE C-DOW-NUM =
004870         C-ZELLER-SUM - ((C-ZELLER-SUM / 7) * 7).
004880
004890* ZELLER'S H IS 0=SATURDAY,1=SUNDAY,...,6=FRIDAY, BUT WS-DAY-NAME
004900* IS 1=SUNDAY,...,7=SATURDAY - WRAP H AROUND BY 6 AND RE-BASE TO
004910* ONE BEFORE THE SUBSCRIPTED LOOKUP, NOT A FLAT +1.
004920     COMPUTE C-DOW-NUM =
004930         ((C-DOW-NUM + 6) - (((C-DOW-NUM + 6) / 7) * 7)) + 1.
004940
004950     MOVE WS-DAY-NAME (C-DOW-NUM) TO CLN-DAY-OF-WEEK.
004960
004970
004980 3500-WRITE-CLEANED.
004990     WRITE O-CLN-REC.
005000     ADD 1 TO C-FINAL-CTR.
005010
005020
005030 4000-CLOSING.
005040     PERFORM 4100-PRINT-SUMMARY.
005050     CLOSE CLEANED-SALES-FILE.
005060     CLOSE PRTOUT.
005070
005080
005090 4100-PRINT-SUMMARY.
005100     MOVE 'RAW RECORDS SCANNED (PASS 1)' TO O-INFO-LABEL.
005110     MOVE C-PASS1-CTR TO O-INFO-VALUE.
005120     WRITE PRTLINE FROM INFO-LINE
005130         AFTER ADVANCING 2 LINES.
005140
005150     MOVE 'AGE GROUP FILLED WITH UNKNOWN' TO O-INFO-LABEL.
005160     MOVE C-MISSING-AGE-CTR TO O-INFO-VALUE.
005170     WRITE PRTLINE FROM INFO-LINE
005180         AFTER ADVANCING 1 LINE.
005190
005200     MOVE 'EXACT DUPLICATE LINES REMOVED' TO O-INFO-LABEL.
005210     MOVE C-DUP-CTR TO O-INFO-VALUE.
005220     WRITE PRTLINE FROM INFO-LINE
005230         AFTER ADVANCING 1 LINE.
005240
005250     MOVE 'RAW RECORDS FAILED VALIDATION' TO O-INFO-LABEL.
005260     MOVE C-REJECT-CTR TO O-INFO-VALUE.
005270     WRITE PRTLINE FROM INFO-LINE
005280         AFTER ADVANCING 1 LINE.
005290
005300     MOVE 'TOTAL-AMOUNT VALUES CAPPED' TO O-INFO-LABEL.
005310     MOVE C-CAPPED-CTR TO O-INFO-VALUE.
005320     WRITE PRTLINE FROM INFO-LINE
005330         AFTER ADVANCING 1 LINE.
005340
005350     MOVE 'LOW OUTLIER BOUND' TO O-INFO-LABEL.
005360     MOVE C-LOW-BOUND TO O-INFO-AMT.
005370     WRITE PRTLINE FROM INFO-LINE-AMT
005380         AFTER ADVANCING 1 LINE.
005390
005400     MOVE 'HIGH OUTLIER BOUND' TO O-INFO-LABEL.
005410     MOVE C-HIGH-BOUND TO O-INFO-AMT.
005420     WRITE PRTLINE FROM INFO-LINE-AMT
005430         AFTER ADVANCING 1 LINE.
005440
005450     MOVE 'FINAL CLEANED RECORD COUNT' TO O-INFO-LABEL.
005460     MOVE C-FINAL-CTR TO O-INFO-VALUE.
005470     WRITE PRTLINE FROM INFO-LINE
005480         AFTER ADVANCING 2 LINES.
005490
005500
005510 9000-READ-RAW.
005520     READ RAW-SALES-FILE
005530         AT END
005540             MOVE "NO" TO MORE-RECS.
005550
005560
005570 9010-READ-RAW-2.
005580* SAME FILE, SECOND OPEN - THE PASS-1 CLOSE IN 2500-COMPUTE-
005590* BOUNDS LEFT IT READY FOR A FRESH SEQUENTIAL PASS.
005600     READ RAW-SALES-FILE
005610         AT END
005620             MOVE "NO" TO MORE-RECS.
005630
005640
005650 9900-HEADING.
005660     ADD 1 TO C-PCTR.
005670     MOVE C-PCTR TO O-PCTR.
005680
005690     WRITE PRTLINE
005700         FROM COMPANY-TITLE
005710             AFTER ADVANCING PAGE.
005720     WRITE PRTLINE
005730         FROM DIVISION-TITLE
005740             AFTER ADVANCING 1 LINE.
005750     WRITE PRTLINE
005760         FROM REPORT-TITLE
005770             AFTER ADVANCING 2 LINES.
005780     WRITE PRTLINE
005790         FROM BLANK-LINE
005800             AFTER ADVANCING 1 LINE.
